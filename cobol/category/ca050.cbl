000100****************************************************************
000200*                                                              *
000300*        Sub-Category Master - Amend An Existing Sub-Cat        *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.          ca050.
001100*
001200*    Author.          R. J. Whitfield.
001300*    Installation.    Compass Financial Systems.
001400*    Date-Written.    09 Apr 1987.
001500*    Date-Compiled.
001600*    Security.        Company Confidential - Internal Use Only.
001700*
001800*    Remarks.         Renames a Sub-Category and/or re-parents it
001900*                     under a different Category, after checking
002000*                     the sub-category id exists, a category id
002100*                     was supplied, that category exists, and
002200*                     that the new name is not already held by a
002300*                     different sub-category of that same
002400*                     Category (case-blind, own record excluded).
002500*
002600*    Called Modules.  None.
002700*
002800*    Files used.      CATEGORY-FILE        (reference, input)
002900*                     SUBCATEGORY-FILE     (old master, input)
003000*                     SUBCATEGORY-FILE-NEW (new master, output)
003100*
003200*    Error messages.  CS003 - Sub-category not found.
003300*                     CS001 - categoryId is required.
003400*                     CS002 - Category not found.
003500*                     CS004 - Sub-category already exists.
003600*
003700* Changes:
003800* 09/04/1987 rjw -     1.0 Initial release.
003900* 18/09/1998 jbp -     Y2K No date fields on this record. No
004000*                          change required.
004100* 05/01/1999 jbp -         Confirmed clean after Y2K test pass
004200*                          TKT-2287. Signed off.
004300* 22/01/2026 vbc -     2.0 Rewritten for the new head-office
004400*                          enquiry screen (CR-2290).
004500* 12/02/2026 vbc -     2.1 Added AD020, a case-blind duplicate
004600*                          scan of the sub-category name (own
004700*                          record excluded), scoped to the
004800*                          parent Category as the record layout
004900*                          header always intended - was not
005000*                          being enforced anywhere (CR-2320).
005100*
005200****************************************************************
005300*
005400 environment             division.
005500*================================
005600*
005700 configuration section.
005800 copy "envdiv.cob".
005900*
006000 input-output            section.
006100 file-control.
006200     select  Category-File
006300                          assign      "CATEGORY-FILE"
006400                          organization line sequential
006500                          status       Ws-Cat-Status.
006600*
006700     select  Old-Subcategory-File
006800                          assign      "SUBCATEGORY-FILE"
006900                          organization line sequential
007000                          status       Ws-Old-Sub-Status.
007100*
007200     select  New-Subcategory-File
007300                          assign      "SUBCATEGORY-FILE-NEW"
007400                          organization line sequential
007500                          status       Ws-New-Sub-Status.
007600*
007700 data                    division.
007800*================================
007900*
008000 file section.
008100*
008200 fd  Category-File.
008300 copy "wscacat.cob".
008400*
008500 fd  Old-Subcategory-File.
008600 copy "wscasub.cob".
008700*
008800 fd  New-Subcategory-File.
008900 01  New-Subcategory-Record  pic x(99).
009000*
009100 working-storage section.
009200*-----------------------
009300 77  Prog-Name            pic x(16) value "CA050 (2.1)".
009400*
009500 copy "wsdate.cob".
009600*
009700 01  Ws-File-Status.
009800     03  Ws-Cat-Status        pic xx.
009900     03  Ws-Old-Sub-Status    pic xx.
010000     03  Ws-New-Sub-Status    pic xx.
010100     03  filler               pic x(2).
010200*
010300 01  Ws-Work-Counters.
010400     03  Ws-Found-Sw          pic x            value "N".
010500         88  Ws-Found                 value "Y".
010600         88  Ws-Not-Found              value "N".
010700     03  Ws-Dup-Sw            pic x            value "N".
010800         88  Ws-Dup-Found              value "Y".
010900         88  Ws-Dup-Not-Found          value "N".
011000     03  filler               pic x(2).
011100*
011200 01  Ws-Compare-Work.
011300     03  Ws-Req-Name-Upper    pic x(80).
011400     03  Ws-Tab-Name-Upper    pic x(80).
011500     03  filler               pic x(1).
011600*
011700 01  Ws-Trim-Work.
011800     03  Ws-Trim-Start        pic 9(3) comp.
011900     03  Ws-Trim-End          pic 9(3) comp.
012000     03  Ws-Trim-Len          pic 9(3) comp.
012100     03  filler               pic x(1).
012200 01  Ws-Trimmed-Name          pic x(80).
012300*
012400 01  Error-Messages.
012500     03  Cs001                pic x(30)
012600              value "CS001 categoryId is required".
012700     03  Cs002                pic x(26)
012800              value "CS002 Category not found".
012900     03  Cs003                pic x(30)
013000              value "CS003 Sub-category not found".
013100     03  Cs004                pic x(33)
013200              value "CS004 Sub-category already exists".
013300     03  filler               pic x(14).
013400*
013500 linkage section.
013600*===============
013700*
013800 copy "wscall.cob".
013900*
014000 01  Ca050-Request.
014100     03  Req-Sub-Id           pic 9(9).
014200     03  Req-Name             pic x(80).
014300     03  Req-Category-Id      pic 9(9).
014400     03  filler               pic x(7).
014500*
014600 01  Ca050-Response.
014700     03  Resp-Sub-Id          pic 9(9).
014800     03  Resp-Name            pic x(80).
014900     03  Resp-Category-Id     pic 9(9).
015000     03  filler               pic x(7).
015100*
015200 procedure  division using Et-Calling-Data
015300                            Ca050-Request
015400                            Ca050-Response.
015500*===============================================
015600*
015700 aa000-Main               section.
015800*********************************
015900     move     zero to Et-Return-Code.
016000*
016100     perform  ab010-Find-Subcategory
016200        thru  ab010-Find-Subcategory-Exit.
016300     if       Et-Not-Found
016400              go to aa000-Main-Exit.
016500*
016600     if       Req-Category-Id = zero
016700              move Et-Bad-Request to Et-Return-Code
016800              display Cs001
016900              go to aa000-Main-Exit.
017000*
017100     perform  ac010-Find-Category
017200        thru  ac010-Find-Category-Exit.
017300     if       Et-Not-Found
017400              go to aa000-Main-Exit.
017500*
017600     perform  ad010-Trim-Name
017700        thru  ad010-Trim-Name-Exit.
017800*
017900     perform  ad020-Check-Duplicate-Name
018000        thru  ad020-Check-Duplicate-Name-Exit.
018100     if       Et-Conflict
018200              go to aa000-Main-Exit.
018300*
018400     perform  ae010-Copy-Old-To-New-Master
018500        thru  ae010-Copy-Old-To-New-Master-Exit.
018600*
018700     move     Req-Sub-Id      to Resp-Sub-Id.
018800     move     Req-Name        to Resp-Name.
018900     move     Req-Category-Id to Resp-Category-Id.
019000*
019100 aa000-Main-Exit.
019200     exit     program.
019300*
019400 ab010-Find-Subcategory   section.
019500*********************************
019600     open     input Old-Subcategory-File.
019700     move     "N" to Ws-Found-Sw.
019800 ab010-Read-Loop.
019900     read     Old-Subcategory-File
020000              at end
020100              go to ab010-Find-Subcategory-Done.
020200     if       Sub-Id = Req-Sub-Id
020300              move "Y" to Ws-Found-Sw.
020400     go       to ab010-Read-Loop.
020500 ab010-Find-Subcategory-Done.
020600     close    Old-Subcategory-File.
020700*
020800     if       Ws-Not-Found
020900              move Et-Not-Found to Et-Return-Code
021000              display Cs003.
021100 ab010-Find-Subcategory-Exit.
021200     exit.
021300*
021400 ac010-Find-Category   section.
021500******************************
021600     open     input Category-File.
021700     move     "N" to Ws-Found-Sw.
021800 ac010-Read-Loop.
021900     read     Category-File
022000              at end
022100              go to ac010-Find-Category-Done.
022200     if       Cat-Id = Req-Category-Id
022300              move "Y" to Ws-Found-Sw.
022400     go       to ac010-Read-Loop.
022500 ac010-Find-Category-Done.
022600     close    Category-File.
022700*
022800     if       Ws-Not-Found
022900              move Et-Not-Found to Et-Return-Code
023000              display Cs002.
023100 ac010-Find-Category-Exit.
023200     exit.
023300*
023400 ad010-Trim-Name   section.
023500**************************
023600     move     1   to Ws-Trim-Start.
023700     perform  ad011-Skip-Leading-Space
023800        thru  ad011-Skip-Leading-Space-Exit
023900              until Ws-Trim-Start > 80
024000                 or Req-Name (Ws-Trim-Start:1) not = space.
024100     move     80  to Ws-Trim-End.
024200     perform  ad012-Skip-Trailing-Space
024300        thru  ad012-Skip-Trailing-Space-Exit
024400              until Ws-Trim-End < 1
024500                 or Req-Name (Ws-Trim-End:1) not = space.
024600     move     spaces to Ws-Trimmed-Name.
024700     if       Ws-Trim-Start not > Ws-Trim-End
024800              compute Ws-Trim-Len =
024900                      Ws-Trim-End - Ws-Trim-Start + 1
025000              move Req-Name (Ws-Trim-Start:Ws-Trim-Len)
025100                to Ws-Trimmed-Name (1:Ws-Trim-Len).
025200     move     Ws-Trimmed-Name to Req-Name.
025300 ad010-Trim-Name-Exit.
025400     exit.
025500*
025600 ad011-Skip-Leading-Space.
025700     add      1 to Ws-Trim-Start.
025800 ad011-Skip-Leading-Space-Exit.
025900     exit.
026000*
026100 ad012-Skip-Trailing-Space.
026200     subtract 1 from Ws-Trim-End.
026300 ad012-Skip-Trailing-Space-Exit.
026400     exit.
026500*
026600 ad020-Check-Duplicate-Name   section.
026700*************************************
026800     move     Req-Name to Ws-Req-Name-Upper.
026900     perform  ad023-Upper-Req-Name
027000        thru  ad023-Upper-Req-Name-Exit.
027100*
027200     open     input Old-Subcategory-File.
027300     move     "N" to Ws-Dup-Sw.
027400 ad020-Read-Loop.
027500     read     Old-Subcategory-File
027600              at end
027700              go to ad020-Check-Duplicate-Name-Done.
027800     if       Sub-Id not = Req-Sub-Id
027900              and Sub-Category-Id = Req-Category-Id
028000              move Sub-Name to Ws-Tab-Name-Upper
028100              perform ad024-Upper-Tab-Name
028200                 thru ad024-Upper-Tab-Name-Exit
028300              if Ws-Tab-Name-Upper = Ws-Req-Name-Upper
028400                 move "Y" to Ws-Dup-Sw.
028500     go       to ad020-Read-Loop.
028600 ad020-Check-Duplicate-Name-Done.
028700     close    Old-Subcategory-File.
028800*
028900     if       Ws-Dup-Found
029000              move Et-Conflict to Et-Return-Code
029100              display Cs004.
029200 ad020-Check-Duplicate-Name-Exit.
029300     exit.
029400*
029500 ad023-Upper-Req-Name.
029600     inspect  Ws-Req-Name-Upper converting
029700              "abcdefghijklmnopqrstuvwxyz" to
029800              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029900 ad023-Upper-Req-Name-Exit.
030000     exit.
030100*
030200 ad024-Upper-Tab-Name.
030300     inspect  Ws-Tab-Name-Upper converting
030400              "abcdefghijklmnopqrstuvwxyz" to
030500              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
030600 ad024-Upper-Tab-Name-Exit.
030700     exit.
030800*
030900*
031000 ae010-Copy-Old-To-New-Master   section.
031100***************************************
031200     open     input Old-Subcategory-File.
031300     open     output New-Subcategory-File.
031400 ae010-Copy-Loop.
031500     read     Old-Subcategory-File
031600              at end
031700              go to ae010-Copy-Old-To-New-Master-Done.
031800     if       Sub-Id = Req-Sub-Id
031900              move Req-Name        to Sub-Name
032000              move Req-Category-Id to Sub-Category-Id.
032100     move     Et-Subcategory-Record to New-Subcategory-Record.
032200     write    New-Subcategory-Record.
032300     go       to ae010-Copy-Loop.
032400 ae010-Copy-Old-To-New-Master-Done.
032500     close    Old-Subcategory-File.
032600     close    New-Subcategory-File.
032700*
032800*    The nightly step promotes SUBCATEGORY-FILE-NEW over
032900*    SUBCATEGORY-FILE before the next run.
033000*
033100 ae010-Copy-Old-To-New-Master-Exit.
033200     exit.
