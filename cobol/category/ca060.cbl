000100****************************************************************
000200*                                                              *
000300*          Sub-Category Master - List All Sub-Categories        *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.          ca060.
001100*
001200*    Author.          R. J. Whitfield.
001300*    Installation.    Compass Financial Systems.
001400*    Date-Written.    10 Apr 1987.
001500*    Date-Compiled.
001600*    Security.        Company Confidential - Internal Use Only.
001700*
001800*    Remarks.         Lists every Sub-Category alphabetically
001900*                     (case blind) across the whole file, with
002000*                     the parent Category id and name
002100*                     denormalized onto each row.
002200*
002300*    Called Modules.  None.
002400*
002500*    Files used.      SUBCATEGORY-FILE      (input)
002600*                     CATEGORY-FILE         (reference, input)
002700*                     SUBCATEGORY-LIST-FILE (output, sorted extract)
002800*
002900* Changes:
003000* 10/04/1987 rjw -     1.0 Initial release - line-printer listing.
003100* 11/02/1992 kmh -         Case-blind sort adopted (CR-0399), same
003200*                          change as CA030.
003300* 18/09/1998 jbp -     Y2K No date fields on this record. No
003400*                          change required.
003500* 05/01/1999 jbp -         Confirmed clean after Y2K test pass
003600*                          TKT-2287. Signed off.
003700* 22/01/2026 vbc -     2.0 Rewritten for the new head-office
003800*                          enquiry screen via SUBCATEGORY-LIST-FILE
003900*                          (CR-2290).
004000*
004100****************************************************************
004200*
004300 environment             division.
004400*================================
004500*
004600 configuration section.
004700 copy "envdiv.cob".
004800*
004900 input-output            section.
005000 file-control.
005100     select  Subcategory-File
005200                          assign      "SUBCATEGORY-FILE"
005300                          organization line sequential
005400                          status       Ws-Sub-Status.
005500*
005600     select  Category-File
005700                          assign      "CATEGORY-FILE"
005800                          organization line sequential
005900                          status       Ws-Cat-Status.
006000*
006100     select  Subcategory-List-File
006200                          assign      "SUBCATEGORY-LIST-FILE"
006300                          organization line sequential
006400                          status       Ws-List-Status.
006500*
006600 data                    division.
006700*================================
006800*
006900 file section.
007000*
007100 fd  Subcategory-File.
007200 copy "wscasub.cob".
007300*
007400 fd  Category-File.
007500 copy "wscacat.cob".
007600*
007700 fd  Subcategory-List-File.
007800 01  Subcategory-List-Record.
007900     03  Sl-Subcategory-Id    pic 9(9).
008000     03  Sl-Subcategory-Name  pic x(80).
008100     03  Sl-Category-Id       pic 9(9).
008200     03  Sl-Category-Name     pic x(80).
008300     03  filler               pic x(2).
008400*
008500 working-storage section.
008600*-----------------------
008700 77  Prog-Name            pic x(16) value "CA060 (2.0)".
008800*
008900 copy "wsdate.cob".
009000*
009100 01  Ws-File-Status.
009200     03  Ws-Sub-Status        pic xx.
009300     03  Ws-Cat-Status        pic xx.
009400     03  Ws-List-Status       pic xx.
009500     03  filler               pic x(2).
009600*
009700 01  Ws-Work-Counters.
009800     03  Ws-Sub-Tab-Cnt       binary-short unsigned value zero.
009900     03  Ws-Cat-Tab-Cnt       binary-short unsigned value zero.
010000     03  Ws-Sub-Ix1           binary-short unsigned value zero.
010100     03  Ws-Cat-Idx           binary-short unsigned value zero.
010200     03  Ws-Sort-Ix1          binary-short unsigned value zero.
010300     03  Ws-Sort-Ix2          binary-short unsigned value zero.
010400     03  Ws-Found-Sw          pic x            value "N".
010500         88  Ws-Found                 value "Y".
010600         88  Ws-Not-Found              value "N".
010700     03  filler               pic x(1).
010800*
010900 01  Ws-Compare-Work.
011000     03  Ws-Name-Upper-1      pic x(80).
011100     03  Ws-Name-Upper-2      pic x(80).
011200     03  filler               pic x(1).
011300*
011400 01  Ws-Category-Table.
011500     03  Ws-Cat-Entry         occurs 2000 times
011600                              indexed by Ws-Cat-Ix.
011700         05  Ws-Cat-Tab-Id    pic 9(9).
011800         05  Ws-Cat-Tab-Name  pic x(80).
011900     03  filler               pic x(1).
012000*
012100 01  Ws-Matched-Cat-Name      pic x(80).
012200*
012300 01  Ws-Subcategory-Table.
012400     03  Ws-Sub-Entry         occurs 5000 times
012500                              indexed by Ws-Sub-Ix.
012600         05  Ws-Sub-Tab-Id       pic 9(9).
012700         05  Ws-Sub-Tab-Name     pic x(80).
012800         05  Ws-Sub-Tab-Cat-Id   pic 9(9).
012900         05  Ws-Sub-Tab-Cat-Name pic x(80).
013000     03  filler               pic x(1).
013100*
013200 01  Ws-Sub-Swap-Entry.
013300     03  Ws-Ss-Id             pic 9(9).
013400     03  Ws-Ss-Name           pic x(80).
013500     03  Ws-Ss-Cat-Id         pic 9(9).
013600     03  Ws-Ss-Cat-Name       pic x(80).
013700     03  filler               pic x(1).
013800*
013900 linkage section.
014000*===============
014100*
014200 copy "wscall.cob".
014300*
014400 procedure  division using Et-Calling-Data.
014500*==========================================
014600*
014700 aa000-Main               section.
014800*********************************
014900     move     zero to Et-Return-Code.
015000*
015100     perform  ab010-Load-Category-Table
015200        thru  ab010-Load-Category-Table-Exit.
015300     perform  ac010-Load-Subcategory-Table
015400        thru  ac010-Load-Subcategory-Table-Exit.
015500*
015600     perform  ad010-Sort-Subcategory-Table
015700        thru  ad010-Sort-Subcategory-Table-Exit.
015800*
015900     perform  ae010-Write-List-File
016000        thru  ae010-Write-List-File-Exit.
016100*
016200 aa000-Main-Exit.
016300     exit     program.
016400*
016500 ab010-Load-Category-Table   section.
016600************************************
016700     open     input Category-File.
016800     move     zero to Ws-Cat-Tab-Cnt.
016900 ab010-Read-Loop.
017000     read     Category-File
017100              at end
017200              go to ab010-Load-Category-Table-Done.
017300     add      1 to Ws-Cat-Tab-Cnt.
017400     move     Cat-Id   to Ws-Cat-Tab-Id (Ws-Cat-Tab-Cnt).
017500     move     Cat-Name to Ws-Cat-Tab-Name (Ws-Cat-Tab-Cnt).
017600     go       to ab010-Read-Loop.
017700 ab010-Load-Category-Table-Done.
017800     close    Category-File.
017900 ab010-Load-Category-Table-Exit.
018000     exit.
018100*
018200 ac010-Load-Subcategory-Table   section.
018300***************************************
018400     open     input Subcategory-File.
018500     move     zero to Ws-Sub-Tab-Cnt.
018600 ac010-Read-Loop.
018700     read     Subcategory-File
018800              at end
018900              go to ac010-Load-Subcategory-Table-Done.
019000*
019100     perform  ac011-Find-Category-Name
019200        thru  ac011-Find-Category-Name-Exit.
019300*
019400     add      1 to Ws-Sub-Tab-Cnt.
019500     move     Sub-Id          to Ws-Sub-Tab-Id (Ws-Sub-Tab-Cnt).
019600     move     Sub-Name        to Ws-Sub-Tab-Name (Ws-Sub-Tab-Cnt).
019700     move     Sub-Category-Id to Ws-Sub-Tab-Cat-Id (Ws-Sub-Tab-Cnt).
019800     move     Ws-Matched-Cat-Name to Ws-Sub-Tab-Cat-Name (Ws-Sub-Tab-Cnt).
019900     go       to ac010-Read-Loop.
020000 ac010-Load-Subcategory-Table-Done.
020100     close    Subcategory-File.
020200 ac010-Load-Subcategory-Table-Exit.
020300     exit.
020400*
020500 ac011-Find-Category-Name   section.
020600***********************************
020700     move     spaces to Ws-Matched-Cat-Name.
020800     move     "N"    to Ws-Found-Sw.
020900     perform  ac011a-Test-One-Category
021000        thru  ac011a-Test-One-Category-Exit
021100              varying Ws-Cat-Idx from 1 by 1
021200              until Ws-Cat-Idx > Ws-Cat-Tab-Cnt
021300                 or Ws-Found.
021400 ac011-Find-Category-Name-Exit.
021500     exit.
021600*
021700 ac011a-Test-One-Category.
021800     if       Ws-Cat-Tab-Id (Ws-Cat-Idx) = Sub-Category-Id
021900              move "Y" to Ws-Found-Sw
022000              move Ws-Cat-Tab-Name (Ws-Cat-Idx) to Ws-Matched-Cat-Name.
022100 ac011a-Test-One-Category-Exit.
022200     exit.
022300*
022400 ad010-Sort-Subcategory-Table   section.
022500***************************************
022600*    Straight exchange sort, case-blind ascending by name.
022700     if       Ws-Sub-Tab-Cnt < 2
022800              go to ad010-Sort-Subcategory-Table-Exit.
022900     perform  ad011-Sub-Outer-Loop
023000        thru  ad011-Sub-Outer-Loop-Exit
023100              varying Ws-Sort-Ix1 from 1 by 1
023200              until Ws-Sort-Ix1 > Ws-Sub-Tab-Cnt.
023300 ad010-Sort-Subcategory-Table-Exit.
023400     exit.
023500*
023600 ad011-Sub-Outer-Loop.
023700     perform  ad012-Sub-Inner-Loop
023800        thru  ad012-Sub-Inner-Loop-Exit
023900              varying Ws-Sort-Ix2 from 1 by 1
024000              until Ws-Sort-Ix2 > Ws-Sub-Tab-Cnt - Ws-Sort-Ix1.
024100 ad011-Sub-Outer-Loop-Exit.
024200     exit.
024300*
024400 ad012-Sub-Inner-Loop.
024500     move     Ws-Sub-Tab-Name (Ws-Sort-Ix2)     to Ws-Name-Upper-1.
024600     move     Ws-Sub-Tab-Name (Ws-Sort-Ix2 + 1) to Ws-Name-Upper-2.
024700     inspect  Ws-Name-Upper-1 converting
024800              "abcdefghijklmnopqrstuvwxyz" to
024900              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025000     inspect  Ws-Name-Upper-2 converting
025100              "abcdefghijklmnopqrstuvwxyz" to
025200              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025300     if       Ws-Name-Upper-1 > Ws-Name-Upper-2
025400              move Ws-Sub-Entry (Ws-Sort-Ix2)     to Ws-Sub-Swap-Entry
025500              move Ws-Sub-Entry (Ws-Sort-Ix2 + 1) to Ws-Sub-Entry (Ws-Sort-Ix2)
025600              move Ws-Sub-Swap-Entry to Ws-Sub-Entry (Ws-Sort-Ix2 + 1).
025700 ad012-Sub-Inner-Loop-Exit.
025800     exit.
025900*
026000 ae010-Write-List-File   section.
026100********************************
026200     open     output Subcategory-List-File.
026300     if       Ws-Sub-Tab-Cnt = 0
026400              go to ae010-Write-List-File-Close.
026500*
026600     perform  ae011-Write-One-Row
026700        thru  ae011-Write-One-Row-Exit
026800              varying Ws-Sub-Ix1 from 1 by 1
026900              until Ws-Sub-Ix1 > Ws-Sub-Tab-Cnt.
027000*
027100 ae010-Write-List-File-Close.
027200     close    Subcategory-List-File.
027300 ae010-Write-List-File-Exit.
027400     exit.
027500*
027600 ae011-Write-One-Row.
027700     move     Ws-Sub-Tab-Id (Ws-Sub-Ix1)       to Sl-Subcategory-Id.
027800     move     Ws-Sub-Tab-Name (Ws-Sub-Ix1)     to Sl-Subcategory-Name.
027900     move     Ws-Sub-Tab-Cat-Id (Ws-Sub-Ix1)   to Sl-Category-Id.
028000     move     Ws-Sub-Tab-Cat-Name (Ws-Sub-Ix1) to Sl-Category-Name.
028100     write    Subcategory-List-Record.
028200 ae011-Write-One-Row-Exit.
028300     exit.
