000100****************************************************************
000200*                                                              *
000300*              Category Master - Amend An Existing Category    *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.          ca020.
001100*
001200*    Author.          R. J. Whitfield.
001300*    Installation.    Compass Financial Systems.
001400*    Date-Written.    03 Apr 1987.
001500*    Date-Compiled.
001600*    Security.        Company Confidential - Internal Use Only.
001700*
001800*    Remarks.         Renames/re-describes one existing Category,
001900*                     after checking the id exists and the new
002000*                     name is not already held by a different
002100*                     category.
002200*
002300*    Called Modules.  None.
002400*
002500*    Files used.      CATEGORY-FILE     (old master, input)
002600*                     CATEGORY-FILE-NEW (new master, output)
002700*
002800*    Error messages.  CA002 - Category not found.
002900*                     CA001 - Category already exists.
003000*
003100* Changes:
003200* 03/04/1987 rjw -     1.0 Initial release.
003300* 16/07/1990 kmh -     1.1 Duplicate check made case-blind, to
003400*                          match CA010 (CR-0405).
003500* 09/03/1994 dlg -         A category may now be renamed to a
003600*                          name differing only by case from its
003700*                          OWN current name without raising the
003800*                          duplicate error (CR-0530) - the id
003900*                          match is excluded from the scan.
004000* 18/09/1998 jbp -     Y2K No date fields on this record. No
004100*                          change required.
004200* 05/01/1999 jbp -         Confirmed clean after Y2K test pass
004300*                          TKT-2287. Signed off.
004400* 22/01/2026 vbc -     2.0 Description field added (CR-2290).
004500*
004600****************************************************************
004700*
004800 environment             division.
004900*================================
005000*
005100 configuration section.
005200 copy "envdiv.cob".
005300*
005400 input-output            section.
005500 file-control.
005600     select  Old-Category-File
005700                          assign      "CATEGORY-FILE"
005800                          organization line sequential
005900                          status       Ws-Old-Cat-Status.
006000*
006100     select  New-Category-File
006200                          assign      "CATEGORY-FILE-NEW"
006300                          organization line sequential
006400                          status       Ws-New-Cat-Status.
006500*
006600 data                    division.
006700*================================
006800*
006900 file section.
007000*
007100 fd  Old-Category-File.
007200 copy "wscacat.cob".
007300*
007400 fd  New-Category-File.
007500 01  New-Category-Record  pic x(293).
007600*
007700 working-storage section.
007800*-----------------------
007900 77  Prog-Name            pic x(16) value "CA020 (2.0)".
008000*
008100 copy "wsdate.cob".
008200*
008300 01  Ws-File-Status.
008400     03  Ws-Old-Cat-Status    pic xx.
008500     03  Ws-New-Cat-Status    pic xx.
008600     03  filler               pic x(4).
008700*
008800 01  Ws-Work-Counters.
008900     03  Ws-Found-Sw          pic x            value "N".
009000         88  Ws-Found                 value "Y".
009100         88  Ws-Not-Found              value "N".
009200     03  Ws-Dup-Sw            pic x            value "N".
009300         88  Ws-Dup-Found              value "Y".
009400         88  Ws-Dup-Not-Found          value "N".
009500     03  filler               pic x(2).
009600*
009700 01  Ws-Compare-Work.
009800     03  Ws-Req-Name-Upper    pic x(80).
009900     03  Ws-Tab-Name-Upper    pic x(80).
010000     03  filler               pic x(1).
010100*
010200 01  Ws-Trim-Work.
010300     03  Ws-Trim-Start        pic 9(3) comp.
010400     03  Ws-Trim-End          pic 9(3) comp.
010500     03  Ws-Trim-Len          pic 9(3) comp.
010600     03  filler               pic x(1).
010700 01  Ws-Trimmed-Name          pic x(80).
010800 01  Ws-Trimmed-Descr         pic x(200).
010900*
011000 01  Error-Messages.
011100     03  Ca001                pic x(32)
011200              value "CA001 Category already exists".
011300     03  Ca002                pic x(26)
011400              value "CA002 Category not found".
011500     03  filler               pic x(20).
011600*
011700 linkage section.
011800*===============
011900*
012000 copy "wscall.cob".
012100*
012200 01  Ca020-Request.
012300     03  Req-Cat-Id           pic 9(9).
012400     03  Req-Name             pic x(80).
012500     03  Req-Description      pic x(200).
012600     03  filler               pic x(4).
012700*
012800 01  Ca020-Response.
012900     03  Resp-Cat-Id          pic 9(9).
013000     03  Resp-Name            pic x(80).
013100     03  Resp-Description     pic x(200).
013200     03  filler               pic x(4).
013300*
013400 procedure  division using Et-Calling-Data
013500                            Ca020-Request
013600                            Ca020-Response.
013700*===============================================
013800*
013900 aa000-Main               section.
014000*********************************
014100     move     zero to Et-Return-Code.
014200*
014300     perform  ab010-Trim-Request
014400        thru  ab010-Trim-Request-Exit.
014500*
014600     perform  ac010-Find-Category
014700        thru  ac010-Find-Category-Exit.
014800     if       Et-Not-Found
014900              go to aa000-Main-Exit.
015000*
015100     perform  ad010-Check-Duplicate-Name
015200        thru  ad010-Check-Duplicate-Name-Exit.
015300     if       Et-Conflict
015400              go to aa000-Main-Exit.
015500*
015600     perform  ae010-Copy-Old-To-New-Master
015700        thru  ae010-Copy-Old-To-New-Master-Exit.
015800*
015900     move     Req-Name        to Resp-Name.
016000     move     Req-Description to Resp-Description.
016100     move     Req-Cat-Id      to Resp-Cat-Id.
016200*
016300 aa000-Main-Exit.
016400     exit     program.
016500*
016600 ab010-Trim-Request   section.
016700*****************************
016800     move     1   to Ws-Trim-Start.
016900     perform  ab011-Skip-Leading-Space
017000        thru  ab011-Skip-Leading-Space-Exit
017100              until Ws-Trim-Start > 80
017200                 or Req-Name (Ws-Trim-Start:1) not = space.
017300     move     80  to Ws-Trim-End.
017400     perform  ab012-Skip-Trailing-Space
017500        thru  ab012-Skip-Trailing-Space-Exit
017600              until Ws-Trim-End < 1
017700                 or Req-Name (Ws-Trim-End:1) not = space.
017800     move     spaces to Ws-Trimmed-Name.
017900     if       Ws-Trim-Start not > Ws-Trim-End
018000              compute Ws-Trim-Len =
018100                      Ws-Trim-End - Ws-Trim-Start + 1
018200              move Req-Name (Ws-Trim-Start:Ws-Trim-Len)
018300                to Ws-Trimmed-Name (1:Ws-Trim-Len).
018400     move     Ws-Trimmed-Name to Req-Name.
018500*
018600     move     1   to Ws-Trim-Start.
018700     perform  ab011-Skip-Leading-Space
018800        thru  ab011-Skip-Leading-Space-Exit
018900              until Ws-Trim-Start > 200
019000                 or Req-Description (Ws-Trim-Start:1) not = space.
019100     move     200 to Ws-Trim-End.
019200     perform  ab012-Skip-Trailing-Space
019300        thru  ab012-Skip-Trailing-Space-Exit
019400              until Ws-Trim-End < 1
019500                 or Req-Description (Ws-Trim-End:1) not = space.
019600     move     spaces to Ws-Trimmed-Descr.
019700     if       Ws-Trim-Start not > Ws-Trim-End
019800              compute Ws-Trim-Len =
019900                      Ws-Trim-End - Ws-Trim-Start + 1
020000              move Req-Description (Ws-Trim-Start:Ws-Trim-Len)
020100                to Ws-Trimmed-Descr (1:Ws-Trim-Len).
020200     move     Ws-Trimmed-Descr to Req-Description.
020300 ab010-Trim-Request-Exit.
020400     exit.
020500*
020600 ab011-Skip-Leading-Space.
020700     add      1 to Ws-Trim-Start.
020800 ab011-Skip-Leading-Space-Exit.
020900     exit.
021000*
021100 ab012-Skip-Trailing-Space.
021200     subtract 1 from Ws-Trim-End.
021300 ab012-Skip-Trailing-Space-Exit.
021400     exit.
021500*
021600 ac010-Find-Category   section.
021700******************************
021800     open     input Old-Category-File.
021900     move     "N" to Ws-Found-Sw.
022000 ac010-Read-Loop.
022100     read     Old-Category-File
022200              at end
022300              go to ac010-Find-Category-Done.
022400     if       Cat-Id = Req-Cat-Id
022500              move "Y" to Ws-Found-Sw.
022600     go       to ac010-Read-Loop.
022700 ac010-Find-Category-Done.
022800     close    Old-Category-File.
022900*
023000     if       Ws-Not-Found
023100              move Et-Not-Found to Et-Return-Code
023200              display Ca002.
023300 ac010-Find-Category-Exit.
023400     exit.
023500*
023600 ad010-Check-Duplicate-Name   section.
023700*************************************
023800     move     Req-Name to Ws-Req-Name-Upper.
023900     perform  ad013-Upper-Req-Name
024000        thru  ad013-Upper-Req-Name-Exit.
024100*
024200     open     input Old-Category-File.
024300     move     "N" to Ws-Dup-Sw.
024400 ad010-Read-Loop.
024500     read     Old-Category-File
024600              at end
024700              go to ad010-Check-Duplicate-Name-Done.
024800     if       Cat-Id not = Req-Cat-Id
024900              move Cat-Name to Ws-Tab-Name-Upper
025000              perform ad014-Upper-Tab-Name
025100                 thru ad014-Upper-Tab-Name-Exit
025200              if Ws-Tab-Name-Upper = Ws-Req-Name-Upper
025300                 move "Y" to Ws-Dup-Sw.
025400     go       to ad010-Read-Loop.
025500 ad010-Check-Duplicate-Name-Done.
025600     close    Old-Category-File.
025700*
025800     if       Ws-Dup-Found
025900              move Et-Conflict to Et-Return-Code
026000              display Ca001.
026100 ad010-Check-Duplicate-Name-Exit.
026200     exit.
026300*
026400 ad013-Upper-Req-Name.
026500     inspect  Ws-Req-Name-Upper converting
026600              "abcdefghijklmnopqrstuvwxyz" to
026700              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026800 ad013-Upper-Req-Name-Exit.
026900     exit.
027000*
027100 ad014-Upper-Tab-Name.
027200     inspect  Ws-Tab-Name-Upper converting
027300              "abcdefghijklmnopqrstuvwxyz" to
027400              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027500 ad014-Upper-Tab-Name-Exit.
027600     exit.
027700*
027800 ae010-Copy-Old-To-New-Master   section.
027900***************************************
028000     open     input Old-Category-File.
028100     open     output New-Category-File.
028200 ae010-Copy-Loop.
028300     read     Old-Category-File
028400              at end
028500              go to ae010-Copy-Old-To-New-Master-Done.
028600     if       Cat-Id = Req-Cat-Id
028700              move Req-Name         to Cat-Name
028800              move Req-Description  to Cat-Description.
028900     move     Et-Category-Record to New-Category-Record.
029000     write    New-Category-Record.
029100     go       to ae010-Copy-Loop.
029200 ae010-Copy-Old-To-New-Master-Done.
029300     close    Old-Category-File.
029400     close    New-Category-File.
029500*
029600*    The nightly step promotes CATEGORY-FILE-NEW over
029700*    CATEGORY-FILE before the next run.
029800*
029900 ae010-Copy-Old-To-New-Master-Exit.
030000     exit.
