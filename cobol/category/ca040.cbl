000100****************************************************************
000200*                                                              *
000300*          Sub-Category Master - Add A New Sub-Category         *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.          ca040.
001100*
001200*    Author.          R. J. Whitfield.
001300*    Installation.    Compass Financial Systems.
001400*    Date-Written.    08 Apr 1987.
001500*    Date-Compiled.
001600*    Security.        Company Confidential - Internal Use Only.
001700*
001800*    Remarks.         Adds one new Sub-Category, linked to an
001900*                     existing Category, after validating the
002000*                     parent id was supplied and exists, and
002100*                     after a case-blind duplicate-name scan of
002200*                     the existing master scoped to that same
002300*                     Category - the same name may be reused
002400*                     freely under a different Category.
002500*
002600*    Called Modules.  None.
002700*
002800*    Files used.      CATEGORY-FILE        (reference, input)
002900*                     SUBCATEGORY-FILE     (old master, input)
003000*                     SUBCATEGORY-FILE-NEW (new master, output)
003100*                     CONTROL-FILE         (next-id counter, i-o)
003200*
003300*    Error messages.  CS001 - categoryId is required.
003400*                     CS002 - Category not found.
003500*                     CS003 - Sub-category already exists.
003600*
003700* Changes:
003800* 08/04/1987 rjw -     1.0 Initial release.
003900* 18/09/1998 jbp -     Y2K No date fields on this record. No
004000*                          change required.
004100* 05/01/1999 jbp -         Confirmed clean after Y2K test pass
004200*                          TKT-2287. Signed off.
004300* 22/01/2026 vbc -     2.0 Rewritten for the new head-office
004400*                          enquiry screen (CR-2290) - parent
004500*                          category id is now
004600*                          mandatory on the request (previously
004700*                          defaulted to zero and silently
004800*                          orphaned the row).
004900* 05/02/2026 vbc -     2.1 AD010 was bumping Ctl-Next-Sub-Id
005000*                          straight off the OPEN, with nothing
005100*                          ever READ into the record area first -
005200*                          added the missing READ so the counter
005300*                          actually carries forward run to run
005400*                          (CR-2311).
005500* 12/02/2026 vbc -     2.2 Added AC020, a case-blind duplicate
005600*                          scan of the sub-category name, scoped
005700*                          to the parent Category as the record
005800*                          layout header always intended - was
005900*                          not being enforced anywhere (CR-2320).
006000*
006100****************************************************************
006200*
006300 environment             division.
006400*================================
006500*
006600 configuration section.
006700 copy "envdiv.cob".
006800*
006900 input-output            section.
007000 file-control.
007100     select  Category-File
007200                          assign      "CATEGORY-FILE"
007300                          organization line sequential
007400                          status       Ws-Cat-Status.
007500*
007600     select  Old-Subcategory-File
007700                          assign      "SUBCATEGORY-FILE"
007800                          organization line sequential
007900                          status       Ws-Old-Sub-Status.
008000*
008100     select  New-Subcategory-File
008200                          assign      "SUBCATEGORY-FILE-NEW"
008300                          organization line sequential
008400                          status       Ws-New-Sub-Status.
008500*
008600     select  Control-File
008700                          assign      "CONTROL-FILE"
008800                          organization line sequential
008900                          status       Ws-Ctl-Status.
009000*
009100 data                    division.
009200*================================
009300*
009400 file section.
009500*
009600 fd  Category-File.
009700 copy "wscacat.cob".
009800*
009900 fd  Old-Subcategory-File.
010000 copy "wscasub.cob".
010100*
010200 fd  New-Subcategory-File.
010300 01  New-Subcategory-Record  pic x(99).
010400*
010500 fd  Control-File.
010600 copy "wsctrl.cob".
010700*
010800 working-storage section.
010900*-----------------------
011000 77  Prog-Name            pic x(16) value "CA040 (2.2)".
011100*
011200 copy "wsdate.cob".
011300*
011400 01  Ws-File-Status.
011500     03  Ws-Cat-Status        pic xx.
011600     03  Ws-Old-Sub-Status    pic xx.
011700     03  Ws-New-Sub-Status    pic xx.
011800     03  Ws-Ctl-Status        pic xx.
011900     03  filler               pic x(2).
012000*
012100 01  Ws-Work-Counters.
012200     03  Ws-Found-Sw          pic x            value "N".
012300         88  Ws-Found                 value "Y".
012400         88  Ws-Not-Found              value "N".
012500     03  filler               pic x(3).
012600*
012700 01  Ws-Compare-Work.
012800     03  Ws-Req-Name-Upper    pic x(80).
012900     03  Ws-Tab-Name-Upper    pic x(80).
013000     03  filler               pic x(1).
013100*
013200 01  Ws-Trim-Work.
013300     03  Ws-Trim-Start        pic 9(3) comp.
013400     03  Ws-Trim-End          pic 9(3) comp.
013500     03  Ws-Trim-Len          pic 9(3) comp.
013600     03  filler               pic x(1).
013700 01  Ws-Trimmed-Name          pic x(80).
013800*
013900 01  Error-Messages.
014000     03  Cs001                pic x(30)
014100              value "CS001 categoryId is required".
014200     03  Cs002                pic x(26)
014300              value "CS002 Category not found".
014400     03  Cs003                pic x(33)
014500              value "CS003 Sub-category already exists".
014600     03  filler               pic x(24).
014700*
014800 linkage section.
014900*===============
015000*
015100 copy "wscall.cob".
015200*
015300 01  Ca040-Request.
015400     03  Req-Name             pic x(80).
015500     03  Req-Category-Id      pic 9(9).
015600     03  filler               pic x(7).
015700*
015800 01  Ca040-Response.
015900     03  Resp-Sub-Id          pic 9(9).
016000     03  Resp-Name            pic x(80).
016100     03  Resp-Category-Id     pic 9(9).
016200     03  filler               pic x(7).
016300*
016400 procedure  division using Et-Calling-Data
016500                            Ca040-Request
016600                            Ca040-Response.
016700*===============================================
016800*
016900 aa000-Main               section.
017000*********************************
017100     move     zero to Et-Return-Code.
017200*
017300     if       Req-Category-Id = zero
017400              move Et-Bad-Request to Et-Return-Code
017500              display Cs001
017600              go to aa000-Main-Exit.
017700*
017800     perform  ab010-Find-Category
017900        thru  ab010-Find-Category-Exit.
018000     if       Et-Not-Found
018100              go to aa000-Main-Exit.
018200*
018300     perform  ac010-Trim-Name
018400        thru  ac010-Trim-Name-Exit.
018500*
018600     perform  ac020-Check-Duplicate-Name
018700        thru  ac020-Check-Duplicate-Name-Exit.
018800     if       Et-Conflict
018900              go to aa000-Main-Exit.
019000*
019100     perform  ad010-Assign-Next-Id
019200        thru  ad010-Assign-Next-Id-Exit.
019300*
019400     perform  ae010-Copy-Old-To-New-Master
019500        thru  ae010-Copy-Old-To-New-Master-Exit.
019600*
019700     move     Req-Name        to Resp-Name.
019800     move     Req-Category-Id to Resp-Category-Id.
019900*
020000 aa000-Main-Exit.
020100     exit     program.
020200*
020300 ab010-Find-Category   section.
020400******************************
020500     open     input Category-File.
020600     move     "N" to Ws-Found-Sw.
020700 ab010-Read-Loop.
020800     read     Category-File
020900              at end
021000              go to ab010-Find-Category-Done.
021100     if       Cat-Id = Req-Category-Id
021200              move "Y" to Ws-Found-Sw.
021300     go       to ab010-Read-Loop.
021400 ab010-Find-Category-Done.
021500     close    Category-File.
021600*
021700     if       Ws-Not-Found
021800              move Et-Not-Found to Et-Return-Code
021900              display Cs002.
022000 ab010-Find-Category-Exit.
022100     exit.
022200*
022300 ac010-Trim-Name   section.
022400**************************
022500     move     1   to Ws-Trim-Start.
022600     perform  ac011-Skip-Leading-Space
022700        thru  ac011-Skip-Leading-Space-Exit
022800              until Ws-Trim-Start > 80
022900                 or Req-Name (Ws-Trim-Start:1) not = space.
023000     move     80  to Ws-Trim-End.
023100     perform  ac012-Skip-Trailing-Space
023200        thru  ac012-Skip-Trailing-Space-Exit
023300              until Ws-Trim-End < 1
023400                 or Req-Name (Ws-Trim-End:1) not = space.
023500     move     spaces to Ws-Trimmed-Name.
023600     if       Ws-Trim-Start not > Ws-Trim-End
023700              compute Ws-Trim-Len =
023800                      Ws-Trim-End - Ws-Trim-Start + 1
023900              move Req-Name (Ws-Trim-Start:Ws-Trim-Len)
024000                to Ws-Trimmed-Name (1:Ws-Trim-Len).
024100     move     Ws-Trimmed-Name to Req-Name.
024200 ac010-Trim-Name-Exit.
024300     exit.
024400*
024500 ac011-Skip-Leading-Space.
024600     add      1 to Ws-Trim-Start.
024700 ac011-Skip-Leading-Space-Exit.
024800     exit.
024900*
025000 ac012-Skip-Trailing-Space.
025100     subtract 1 from Ws-Trim-End.
025200 ac012-Skip-Trailing-Space-Exit.
025300     exit.
025400*
025500 ac020-Check-Duplicate-Name   section.
025600*************************************
025700     move     Req-Name to Ws-Req-Name-Upper.
025800     perform  ac023-Upper-Req-Name
025900        thru  ac023-Upper-Req-Name-Exit.
026000*
026100     open     input Old-Subcategory-File.
026200     move     "N" to Ws-Found-Sw.
026300 ac020-Read-Loop.
026400     read     Old-Subcategory-File
026500              at end
026600              go to ac020-Check-Duplicate-Name-Done.
026700     if       Sub-Category-Id = Req-Category-Id
026800              move Sub-Name to Ws-Tab-Name-Upper
026900              perform ac024-Upper-Tab-Name
027000                 thru ac024-Upper-Tab-Name-Exit
027100              if Ws-Tab-Name-Upper = Ws-Req-Name-Upper
027200                 move "Y" to Ws-Found-Sw.
027300     go       to ac020-Read-Loop.
027400 ac020-Check-Duplicate-Name-Done.
027500     close    Old-Subcategory-File.
027600*
027700     if       Ws-Found
027800              move Et-Conflict to Et-Return-Code
027900              display Cs003.
028000 ac020-Check-Duplicate-Name-Exit.
028100     exit.
028200*
028300 ac023-Upper-Req-Name.
028400     inspect  Ws-Req-Name-Upper converting
028500              "abcdefghijklmnopqrstuvwxyz" to
028600              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028700 ac023-Upper-Req-Name-Exit.
028800     exit.
028900*
029000 ac024-Upper-Tab-Name.
029100     inspect  Ws-Tab-Name-Upper converting
029200              "abcdefghijklmnopqrstuvwxyz" to
029300              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029400 ac024-Upper-Tab-Name-Exit.
029500     exit.
029600*
029700 ad010-Assign-Next-Id   section.
029800*******************************
029900     open     i-o Control-File.
030000     if       Ws-Ctl-Status not = "00"
030100              move zero to Ctl-Next-Exp-Id
030200                           Ctl-Next-Cat-Id
030300                           Ctl-Next-Sub-Id
030400                           Ctl-Next-Bud-Id
030500              go to ad011-Bump-Sub-Id.
030600     read     Control-File
030700              at end
030800              move zero to Ctl-Next-Exp-Id
030900                           Ctl-Next-Cat-Id
031000                           Ctl-Next-Sub-Id
031100                           Ctl-Next-Bud-Id.
031200 ad011-Bump-Sub-Id.
031300     add      1 to Ctl-Next-Sub-Id.
031400     move     Ctl-Next-Sub-Id to Resp-Sub-Id.
031500     rewrite  Et-Control-Record.
031600     close    Control-File.
031700 ad010-Assign-Next-Id-Exit.
031800     exit.
031900*
032000 ae010-Copy-Old-To-New-Master   section.
032100***************************************
032200     open     input Old-Subcategory-File.
032300     open     output New-Subcategory-File.
032400 ae010-Copy-Loop.
032500     read     Old-Subcategory-File
032600              at end
032700              go to ae010-Write-New-Record.
032800     move     Et-Subcategory-Record to New-Subcategory-Record.
032900     write    New-Subcategory-Record.
033000     go       to ae010-Copy-Loop.
033100 ae010-Write-New-Record.
033200     move     Resp-Sub-Id      to Sub-Id.
033300     move     Req-Name         to Sub-Name.
033400     move     Req-Category-Id  to Sub-Category-Id.
033500     move     Et-Subcategory-Record to New-Subcategory-Record.
033600     write    New-Subcategory-Record.
033700     close    Old-Subcategory-File.
033800     close    New-Subcategory-File.
033900*
034000*    The nightly step promotes SUBCATEGORY-FILE-NEW over
034100*    SUBCATEGORY-FILE before the next run.
034200*
034300 ae010-Copy-Old-To-New-Master-Exit.
034400     exit.
