000100****************************************************************
000200*                                                              *
000300*              Category Master - Add A New Category            *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.          ca010.
001100*
001200*    Author.          R. J. Whitfield.
001300*    Installation.    Compass Financial Systems.
001400*    Date-Written.    02 Apr 1987.
001500*    Date-Compiled.
001600*    Security.        Company Confidential - Internal Use Only.
001700*
001800*    Remarks.         Adds one new expense Category, after a
001900*                     case-blind duplicate-name scan of the
002000*                     existing master.
002100*
002200*    Called Modules.  None.
002300*
002400*    Files used.      CATEGORY-FILE     (old master, input)
002500*                     CATEGORY-FILE-NEW (new master, output)
002600*                     CONTROL-FILE      (next-id counter, i-o)
002700*
002800*    Error messages.  CA001 - Category already exists.
002900*
003000* Changes:
003100* 02/04/1987 rjw -     1.0 Initial release.
003200* 16/07/1990 kmh -     1.1 Duplicate check made case-blind - a
003300*                          clerk had entered "Travel" alongside
003400*                          an existing "TRAVEL" (CR-0405).
003500* 18/09/1998 jbp -     Y2K No date fields on this record. No
003600*                          change required.
003700* 05/01/1999 jbp -         Confirmed clean after Y2K test pass
003800*                          TKT-2287. Signed off.
003900* 22/01/2026 vbc -     2.0 Description field added (CR-2290) -
004000*                          category record widened 80 to 293.
004100* 05/02/2026 vbc -     2.1 AD010 was bumping Ctl-Next-Cat-Id
004200*                          straight off the OPEN, with nothing
004300*                          ever READ into the record area first -
004400*                          added the missing READ so the counter
004500*                          actually carries forward run to run
004600*                          (CR-2311).
004700*
004800****************************************************************
004900*
005000 environment             division.
005100*================================
005200*
005300 configuration section.
005400 copy "envdiv.cob".
005500*
005600 input-output            section.
005700 file-control.
005800     select  Old-Category-File
005900                          assign      "CATEGORY-FILE"
006000                          organization line sequential
006100                          status       Ws-Old-Cat-Status.
006200*
006300     select  New-Category-File
006400                          assign      "CATEGORY-FILE-NEW"
006500                          organization line sequential
006600                          status       Ws-New-Cat-Status.
006700*
006800     select  Control-File
006900                          assign      "CONTROL-FILE"
007000                          organization line sequential
007100                          status       Ws-Ctl-Status.
007200*
007300 data                    division.
007400*================================
007500*
007600 file section.
007700*
007800 fd  Old-Category-File.
007900 copy "wscacat.cob".
008000*
008100 fd  New-Category-File.
008200 01  New-Category-Record  pic x(293).
008300*
008400 fd  Control-File.
008500 copy "wsctrl.cob".
008600*
008700 working-storage section.
008800*-----------------------
008900 77  Prog-Name            pic x(16) value "CA010 (2.0)".
009000*
009100 copy "wsdate.cob".
009200*
009300 01  Ws-File-Status.
009400     03  Ws-Old-Cat-Status    pic xx.
009500         88  Ws-Old-Cat-Ok            value "00".
009600     03  Ws-New-Cat-Status    pic xx.
009700     03  Ws-Ctl-Status        pic xx.
009800     03  filler               pic x(2).
009900*
010000 01  Ws-Work-Counters.
010100     03  Ws-Found-Sw          pic x            value "N".
010200         88  Ws-Found                 value "Y".
010300         88  Ws-Not-Found              value "N".
010400     03  filler               pic x(3).
010500*
010600 01  Ws-Compare-Work.
010700     03  Ws-Req-Name-Upper    pic x(80).
010800     03  Ws-Tab-Name-Upper    pic x(80).
010900     03  filler               pic x(1).
011000*
011100 01  Ws-Trim-Work.
011200     03  Ws-Trim-Start        pic 9(3) comp.
011300     03  Ws-Trim-End          pic 9(3) comp.
011400     03  Ws-Trim-Len          pic 9(3) comp.
011500     03  filler               pic x(1).
011600 01  Ws-Trimmed-Name          pic x(80).
011700 01  Ws-Trimmed-Descr         pic x(200).
011800*
011900 01  Error-Messages.
012000     03  Ca001                pic x(32)
012100              value "CA001 Category already exists".
012200     03  filler               pic x(20).
012300*
012400 linkage section.
012500*===============
012600*
012700 copy "wscall.cob".
012800*
012900 01  Ca010-Request.
013000     03  Req-Name             pic x(80).
013100     03  Req-Description      pic x(200).
013200     03  filler               pic x(4).
013300*
013400 01  Ca010-Response.
013500     03  Resp-Cat-Id          pic 9(9).
013600     03  Resp-Name            pic x(80).
013700     03  Resp-Description     pic x(200).
013800     03  filler               pic x(4).
013900*
014000 procedure  division using Et-Calling-Data
014100                            Ca010-Request
014200                            Ca010-Response.
014300*===============================================
014400*
014500 aa000-Main               section.
014600*********************************
014700     move     zero to Et-Return-Code.
014800*
014900     perform  ab010-Trim-Request
015000        thru  ab010-Trim-Request-Exit.
015100*
015200     perform  ac010-Check-Duplicate-Name
015300        thru  ac010-Check-Duplicate-Name-Exit.
015400     if       Et-Conflict
015500              go to aa000-Main-Exit.
015600*
015700     perform  ad010-Assign-Next-Id
015800        thru  ad010-Assign-Next-Id-Exit.
015900*
016000     perform  ae010-Copy-Old-To-New-Master
016100        thru  ae010-Copy-Old-To-New-Master-Exit.
016200*
016300     perform  af010-Build-Response
016400        thru  af010-Build-Response-Exit.
016500*
016600 aa000-Main-Exit.
016700     exit     program.
016800*
016900 ab010-Trim-Request   section.
017000*****************************
017100     move     1   to Ws-Trim-Start.
017200     perform  ab011-Skip-Leading-Space
017300        thru  ab011-Skip-Leading-Space-Exit
017400              until Ws-Trim-Start > 80
017500                 or Req-Name (Ws-Trim-Start:1) not = space.
017600     move     80  to Ws-Trim-End.
017700     perform  ab012-Skip-Trailing-Space
017800        thru  ab012-Skip-Trailing-Space-Exit
017900              until Ws-Trim-End < 1
018000                 or Req-Name (Ws-Trim-End:1) not = space.
018100     move     spaces to Ws-Trimmed-Name.
018200     if       Ws-Trim-Start not > Ws-Trim-End
018300              compute Ws-Trim-Len =
018400                      Ws-Trim-End - Ws-Trim-Start + 1
018500              move Req-Name (Ws-Trim-Start:Ws-Trim-Len)
018600                to Ws-Trimmed-Name (1:Ws-Trim-Len).
018700     move     Ws-Trimmed-Name to Req-Name.
018800*
018900     move     1   to Ws-Trim-Start.
019000     perform  ab011-Skip-Leading-Space
019100        thru  ab011-Skip-Leading-Space-Exit
019200              until Ws-Trim-Start > 200
019300                 or Req-Description (Ws-Trim-Start:1) not = space.
019400     move     200 to Ws-Trim-End.
019500     perform  ab012-Skip-Trailing-Space
019600        thru  ab012-Skip-Trailing-Space-Exit
019700              until Ws-Trim-End < 1
019800                 or Req-Description (Ws-Trim-End:1) not = space.
019900     move     spaces to Ws-Trimmed-Descr.
020000     if       Ws-Trim-Start not > Ws-Trim-End
020100              compute Ws-Trim-Len =
020200                      Ws-Trim-End - Ws-Trim-Start + 1
020300              move Req-Description (Ws-Trim-Start:Ws-Trim-Len)
020400                to Ws-Trimmed-Descr (1:Ws-Trim-Len).
020500     move     Ws-Trimmed-Descr to Req-Description.
020600 ab010-Trim-Request-Exit.
020700     exit.
020800*
020900 ab011-Skip-Leading-Space.
021000     add      1 to Ws-Trim-Start.
021100 ab011-Skip-Leading-Space-Exit.
021200     exit.
021300*
021400 ab012-Skip-Trailing-Space.
021500     subtract 1 from Ws-Trim-End.
021600 ab012-Skip-Trailing-Space-Exit.
021700     exit.
021800*
021900 ac010-Check-Duplicate-Name   section.
022000*************************************
022100     move     Req-Name to Ws-Req-Name-Upper.
022200     perform  ac013-Upper-Req-Name
022300        thru  ac013-Upper-Req-Name-Exit.
022400*
022500     open     input Old-Category-File.
022600     move     "N" to Ws-Found-Sw.
022700 ac010-Read-Loop.
022800     read     Old-Category-File
022900              at end
023000              go to ac010-Check-Duplicate-Name-Done.
023100     move     Cat-Name to Ws-Tab-Name-Upper.
023200     perform  ac014-Upper-Tab-Name
023300        thru  ac014-Upper-Tab-Name-Exit.
023400     if       Ws-Tab-Name-Upper = Ws-Req-Name-Upper
023500              move "Y" to Ws-Found-Sw.
023600     go       to ac010-Read-Loop.
023700 ac010-Check-Duplicate-Name-Done.
023800     close    Old-Category-File.
023900*
024000     if       Ws-Found
024100              move Et-Conflict to Et-Return-Code
024200              display Ca001.
024300 ac010-Check-Duplicate-Name-Exit.
024400     exit.
024500*
024600 ac013-Upper-Req-Name.
024700     inspect  Ws-Req-Name-Upper converting
024800              "abcdefghijklmnopqrstuvwxyz" to
024900              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025000 ac013-Upper-Req-Name-Exit.
025100     exit.
025200*
025300 ac014-Upper-Tab-Name.
025400     inspect  Ws-Tab-Name-Upper converting
025500              "abcdefghijklmnopqrstuvwxyz" to
025600              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025700 ac014-Upper-Tab-Name-Exit.
025800     exit.
025900*
026000 ad010-Assign-Next-Id   section.
026100*******************************
026200     open     i-o Control-File.
026300     if       Ws-Ctl-Status not = "00"
026400              move zero to Ctl-Next-Exp-Id
026500                           Ctl-Next-Cat-Id
026600                           Ctl-Next-Sub-Id
026700                           Ctl-Next-Bud-Id
026800              go to ad011-Bump-Cat-Id.
026900     read     Control-File
027000              at end
027100              move zero to Ctl-Next-Exp-Id
027200                           Ctl-Next-Cat-Id
027300                           Ctl-Next-Sub-Id
027400                           Ctl-Next-Bud-Id.
027500 ad011-Bump-Cat-Id.
027600     add      1 to Ctl-Next-Cat-Id.
027700     move     Ctl-Next-Cat-Id to Resp-Cat-Id.
027800     rewrite  Et-Control-Record.
027900     close    Control-File.
028000 ad010-Assign-Next-Id-Exit.
028100     exit.
028200*
028300 ae010-Copy-Old-To-New-Master   section.
028400***************************************
028500     open     input Old-Category-File.
028600     open     output New-Category-File.
028700 ae010-Copy-Loop.
028800     read     Old-Category-File
028900              at end
029000              go to ae010-Write-New-Record.
029100     move     Et-Category-Record to New-Category-Record.
029200     write    New-Category-Record.
029300     go       to ae010-Copy-Loop.
029400 ae010-Write-New-Record.
029500     move     Resp-Cat-Id      to Cat-Id.
029600     move     Req-Name         to Cat-Name.
029700     move     Req-Description  to Cat-Description.
029800     move     Et-Category-Record to New-Category-Record.
029900     write    New-Category-Record.
030000     close    Old-Category-File.
030100     close    New-Category-File.
030200*
030300*    The nightly step promotes CATEGORY-FILE-NEW over
030400*    CATEGORY-FILE before the next run.
030500*
030600 ae010-Copy-Old-To-New-Master-Exit.
030700     exit.
030800*
030900 af010-Build-Response   section.
031000*******************************
031100     move     Req-Name        to Resp-Name.
031200     move     Req-Description to Resp-Description.
031300 af010-Build-Response-Exit.
031400     exit.
