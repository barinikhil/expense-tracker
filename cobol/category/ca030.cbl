000100****************************************************************
000200*                                                              *
000300*          Category Master - List Categories And Sub-Cats      *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.          ca030.
001100*
001200*    Author.          R. J. Whitfield.
001300*    Installation.    Compass Financial Systems.
001400*    Date-Written.    06 Apr 1987.
001500*    Date-Compiled.
001600*    Security.        Company Confidential - Internal Use Only.
001700*
001800*    Remarks.         Lists every Category alphabetically (case
001900*                     blind) with its own Sub-Categories nested
002000*                     underneath, also alphabetical case blind.
002100*
002200*    Called Modules.  None.
002300*
002400*    Files used.      CATEGORY-FILE      (input)
002500*                     SUBCATEGORY-FILE   (input)
002600*                     CATEGORY-LIST-FILE (output, nested extract)
002700*
002800* Changes:
002900* 06/04/1987 rjw -     1.0 Initial release - line-printer listing.
003000* 11/02/1992 kmh -         Case-blind sort adopted, matching the
003100*                          duplicate-check rule in CA010/CA020
003200*                          (CR-0399) - previously a straight
003300*                          ASCII sort put "apple" after "Zebra".
003400* 18/09/1998 jbp -     Y2K No date fields on this record. No
003500*                          change required.
003600* 05/01/1999 jbp -         Confirmed clean after Y2K test pass
003700*                          TKT-2287. Signed off.
003800* 22/01/2026 vbc -     2.0 Rewritten for the new head-office
003900*                          enquiry screen via CATEGORY-LIST-FILE,
004000*                          one row per sub-category nested under
004100*                          its parent category header row
004200*                          (CR-2290).
004300*
004400****************************************************************
004500*
004600 environment             division.
004700*================================
004800*
004900 configuration section.
005000 copy "envdiv.cob".
005100*
005200 input-output            section.
005300 file-control.
005400     select  Category-File
005500                          assign      "CATEGORY-FILE"
005600                          organization line sequential
005700                          status       Ws-Cat-Status.
005800*
005900     select  Subcategory-File
006000                          assign      "SUBCATEGORY-FILE"
006100                          organization line sequential
006200                          status       Ws-Sub-Status.
006300*
006400     select  Category-List-File
006500                          assign      "CATEGORY-LIST-FILE"
006600                          organization line sequential
006700                          status       Ws-List-Status.
006800*
006900 data                    division.
007000*================================
007100*
007200 file section.
007300*
007400 fd  Category-File.
007500 copy "wscacat.cob".
007600*
007700 fd  Subcategory-File.
007800 copy "wscasub.cob".
007900*
008000 fd  Category-List-File.
008100 01  Category-List-Record.
008200*        Cl-Row-Type "H" = category header row, "S" = nested
008300*        sub-category row - the enquiry screen groups on it.
008400     03  Cl-Row-Type          pic x(1).
008500         88  Cl-Header-Row            value "H".
008600         88  Cl-Subcat-Row            value "S".
008700     03  Cl-Category-Id       pic 9(9).
008800     03  Cl-Category-Name     pic x(80).
008900     03  Cl-Category-Descr    pic x(200).
009000     03  Cl-Subcategory-Id    pic 9(9).
009100     03  Cl-Subcategory-Name  pic x(80).
009200     03  filler               pic x(4).
009300*
009400 working-storage section.
009500*-----------------------
009600 77  Prog-Name            pic x(16) value "CA030 (2.0)".
009700*
009800 copy "wsdate.cob".
009900*
010000 01  Ws-File-Status.
010100     03  Ws-Cat-Status        pic xx.
010200     03  Ws-Sub-Status        pic xx.
010300     03  Ws-List-Status       pic xx.
010400     03  filler               pic x(2).
010500*
010600 01  Ws-Work-Counters.
010700     03  Ws-Cat-Tab-Cnt       binary-short unsigned value zero.
010800     03  Ws-Sub-Tab-Cnt       binary-short unsigned value zero.
010900     03  Ws-Cat-Ix1           binary-short unsigned value zero.
011000     03  Ws-Sub-Ix1           binary-short unsigned value zero.
011100     03  Ws-Sort-Ix1          binary-short unsigned value zero.
011200     03  Ws-Sort-Ix2          binary-short unsigned value zero.
011300     03  filler               pic x(2).
011400*
011500 01  Ws-Compare-Work.
011600     03  Ws-Name-Upper-1      pic x(80).
011700     03  Ws-Name-Upper-2      pic x(80).
011800     03  filler               pic x(1).
011900*
012000*    Category rows read this run, sorted case-blind by name.
012100*
012200 01  Ws-Category-Table.
012300     03  Ws-Cat-Entry         occurs 2000 times
012400                              indexed by Ws-Cat-Ix.
012500         05  Ws-Cat-Tab-Id    pic 9(9).
012600         05  Ws-Cat-Tab-Name  pic x(80).
012700         05  Ws-Cat-Tab-Descr pic x(200).
012800     03  filler               pic x(1).
012900*
013000 01  Ws-Cat-Swap-Entry.
013100     03  Ws-Cs-Id             pic 9(9).
013200     03  Ws-Cs-Name           pic x(80).
013300     03  Ws-Cs-Descr          pic x(200).
013400     03  filler               pic x(1).
013500*
013600*    Sub-Category rows read this run, sorted case-blind by
013700*    name - regrouped under each category as it is emitted.
013800*
013900 01  Ws-Subcategory-Table.
014000     03  Ws-Sub-Entry         occurs 5000 times
014100                              indexed by Ws-Sub-Ix.
014200         05  Ws-Sub-Tab-Id       pic 9(9).
014300         05  Ws-Sub-Tab-Name     pic x(80).
014400         05  Ws-Sub-Tab-Cat-Id   pic 9(9).
014500     03  filler               pic x(1).
014600*
014700 01  Ws-Sub-Swap-Entry.
014800     03  Ws-Ss-Id             pic 9(9).
014900     03  Ws-Ss-Name           pic x(80).
015000     03  Ws-Ss-Cat-Id         pic 9(9).
015100     03  filler               pic x(1).
015200*
015300 linkage section.
015400*===============
015500*
015600 copy "wscall.cob".
015700*
015800 procedure  division using Et-Calling-Data.
015900*==========================================
016000*
016100 aa000-Main               section.
016200*********************************
016300     move     zero to Et-Return-Code.
016400*
016500     perform  ab010-Load-Category-Table
016600        thru  ab010-Load-Category-Table-Exit.
016700     perform  ab020-Load-Subcategory-Table
016800        thru  ab020-Load-Subcategory-Table-Exit.
016900*
017000     perform  ac010-Sort-Category-Table
017100        thru  ac010-Sort-Category-Table-Exit.
017200     perform  ac020-Sort-Subcategory-Table
017300        thru  ac020-Sort-Subcategory-Table-Exit.
017400*
017500     perform  ad010-Write-List-File
017600        thru  ad010-Write-List-File-Exit.
017700*
017800 aa000-Main-Exit.
017900     exit     program.
018000*
018100 ab010-Load-Category-Table   section.
018200************************************
018300     open     input Category-File.
018400     move     zero to Ws-Cat-Tab-Cnt.
018500 ab010-Read-Loop.
018600     read     Category-File
018700              at end
018800              go to ab010-Load-Category-Table-Done.
018900     add      1 to Ws-Cat-Tab-Cnt.
019000     move     Cat-Id          to Ws-Cat-Tab-Id (Ws-Cat-Tab-Cnt).
019100     move     Cat-Name        to Ws-Cat-Tab-Name (Ws-Cat-Tab-Cnt).
019200     move     Cat-Description to Ws-Cat-Tab-Descr (Ws-Cat-Tab-Cnt).
019300     go       to ab010-Read-Loop.
019400 ab010-Load-Category-Table-Done.
019500     close    Category-File.
019600 ab010-Load-Category-Table-Exit.
019700     exit.
019800*
019900 ab020-Load-Subcategory-Table   section.
020000***************************************
020100     open     input Subcategory-File.
020200     move     zero to Ws-Sub-Tab-Cnt.
020300 ab020-Read-Loop.
020400     read     Subcategory-File
020500              at end
020600              go to ab020-Load-Subcategory-Table-Done.
020700     add      1 to Ws-Sub-Tab-Cnt.
020800     move     Sub-Id          to Ws-Sub-Tab-Id (Ws-Sub-Tab-Cnt).
020900     move     Sub-Name        to Ws-Sub-Tab-Name (Ws-Sub-Tab-Cnt).
021000     move     Sub-Category-Id to Ws-Sub-Tab-Cat-Id (Ws-Sub-Tab-Cnt).
021100     go       to ab020-Read-Loop.
021200 ab020-Load-Subcategory-Table-Done.
021300     close    Subcategory-File.
021400 ab020-Load-Subcategory-Table-Exit.
021500     exit.
021600*
021700 ac010-Sort-Category-Table   section.
021800************************************
021900*    Straight exchange sort, case-blind ascending by name.
022000     if       Ws-Cat-Tab-Cnt < 2
022100              go to ac010-Sort-Category-Table-Exit.
022200     perform  ac011-Cat-Outer-Loop
022300        thru  ac011-Cat-Outer-Loop-Exit
022400              varying Ws-Sort-Ix1 from 1 by 1
022500              until Ws-Sort-Ix1 > Ws-Cat-Tab-Cnt.
022600 ac010-Sort-Category-Table-Exit.
022700     exit.
022800*
022900 ac011-Cat-Outer-Loop.
023000     perform  ac012-Cat-Inner-Loop
023100        thru  ac012-Cat-Inner-Loop-Exit
023200              varying Ws-Sort-Ix2 from 1 by 1
023300              until Ws-Sort-Ix2 > Ws-Cat-Tab-Cnt - Ws-Sort-Ix1.
023400 ac011-Cat-Outer-Loop-Exit.
023500     exit.
023600*
023700 ac012-Cat-Inner-Loop.
023800     move     Ws-Cat-Tab-Name (Ws-Sort-Ix2)     to Ws-Name-Upper-1.
023900     move     Ws-Cat-Tab-Name (Ws-Sort-Ix2 + 1) to Ws-Name-Upper-2.
024000     inspect  Ws-Name-Upper-1 converting
024100              "abcdefghijklmnopqrstuvwxyz" to
024200              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024300     inspect  Ws-Name-Upper-2 converting
024400              "abcdefghijklmnopqrstuvwxyz" to
024500              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024600     if       Ws-Name-Upper-1 > Ws-Name-Upper-2
024700              move Ws-Cat-Entry (Ws-Sort-Ix2)     to Ws-Cat-Swap-Entry
024800              move Ws-Cat-Entry (Ws-Sort-Ix2 + 1) to Ws-Cat-Entry (Ws-Sort-Ix2)
024900              move Ws-Cat-Swap-Entry to Ws-Cat-Entry (Ws-Sort-Ix2 + 1).
025000 ac012-Cat-Inner-Loop-Exit.
025100     exit.
025200*
025300 ac020-Sort-Subcategory-Table   section.
025400***************************************
025500*    Straight exchange sort, case-blind ascending by name -
025600*    global sort first; each category's nested slice is simply
025700*    a filtered pass over this single sorted table (CR-2290).
025800     if       Ws-Sub-Tab-Cnt < 2
025900              go to ac020-Sort-Subcategory-Table-Exit.
026000     perform  ac021-Sub-Outer-Loop
026100        thru  ac021-Sub-Outer-Loop-Exit
026200              varying Ws-Sort-Ix1 from 1 by 1
026300              until Ws-Sort-Ix1 > Ws-Sub-Tab-Cnt.
026400 ac020-Sort-Subcategory-Table-Exit.
026500     exit.
026600*
026700 ac021-Sub-Outer-Loop.
026800     perform  ac022-Sub-Inner-Loop
026900        thru  ac022-Sub-Inner-Loop-Exit
027000              varying Ws-Sort-Ix2 from 1 by 1
027100              until Ws-Sort-Ix2 > Ws-Sub-Tab-Cnt - Ws-Sort-Ix1.
027200 ac021-Sub-Outer-Loop-Exit.
027300     exit.
027400*
027500 ac022-Sub-Inner-Loop.
027600     move     Ws-Sub-Tab-Name (Ws-Sort-Ix2)     to Ws-Name-Upper-1.
027700     move     Ws-Sub-Tab-Name (Ws-Sort-Ix2 + 1) to Ws-Name-Upper-2.
027800     inspect  Ws-Name-Upper-1 converting
027900              "abcdefghijklmnopqrstuvwxyz" to
028000              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028100     inspect  Ws-Name-Upper-2 converting
028200              "abcdefghijklmnopqrstuvwxyz" to
028300              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028400     if       Ws-Name-Upper-1 > Ws-Name-Upper-2
028500              move Ws-Sub-Entry (Ws-Sort-Ix2)     to Ws-Sub-Swap-Entry
028600              move Ws-Sub-Entry (Ws-Sort-Ix2 + 1) to Ws-Sub-Entry (Ws-Sort-Ix2)
028700              move Ws-Sub-Swap-Entry to Ws-Sub-Entry (Ws-Sort-Ix2 + 1).
028800 ac022-Sub-Inner-Loop-Exit.
028900     exit.
029000*
029100 ad010-Write-List-File   section.
029200********************************
029300     open     output Category-List-File.
029400     if       Ws-Cat-Tab-Cnt = 0
029500              go to ad010-Write-List-File-Close.
029600*
029700     perform  ad011-Write-One-Category
029800        thru  ad011-Write-One-Category-Exit
029900              varying Ws-Cat-Ix1 from 1 by 1
030000              until Ws-Cat-Ix1 > Ws-Cat-Tab-Cnt.
030100*
030200 ad010-Write-List-File-Close.
030300     close    Category-List-File.
030400 ad010-Write-List-File-Exit.
030500     exit.
030600*
030700 ad011-Write-One-Category.
030800     move     spaces to Category-List-Record.
030900     move     "H"                              to Cl-Row-Type.
031000     move     Ws-Cat-Tab-Id (Ws-Cat-Ix1)        to Cl-Category-Id.
031100     move     Ws-Cat-Tab-Name (Ws-Cat-Ix1)      to Cl-Category-Name.
031200     move     Ws-Cat-Tab-Descr (Ws-Cat-Ix1)     to Cl-Category-Descr.
031300     write    Category-List-Record.
031400*
031500     perform  ad012-Write-Nested-Subcats
031600        thru  ad012-Write-Nested-Subcats-Exit
031700              varying Ws-Sub-Ix1 from 1 by 1
031800              until Ws-Sub-Ix1 > Ws-Sub-Tab-Cnt.
031900 ad011-Write-One-Category-Exit.
032000     exit.
032100*
032200 ad012-Write-Nested-Subcats.
032300     if       Ws-Sub-Tab-Cat-Id (Ws-Sub-Ix1) = Ws-Cat-Tab-Id (Ws-Cat-Ix1)
032400              move spaces to Category-List-Record
032500              move "S"    to Cl-Row-Type
032600              move Ws-Cat-Tab-Id (Ws-Cat-Ix1)   to Cl-Category-Id
032700              move Ws-Sub-Tab-Id (Ws-Sub-Ix1)   to Cl-Subcategory-Id
032800              move Ws-Sub-Tab-Name (Ws-Sub-Ix1) to Cl-Subcategory-Name
032900              write Category-List-Record.
033000 ad012-Write-Nested-Subcats-Exit.
033100     exit.
