000100*******************************************
000200*                                          *
000300*  Record Definition For Expense File      *
000400*     Sequential scan only - no key        *
000500*******************************************
000600*  349 bytes of data + 7 filler = 356 bytes.
000700*
000800* 04/01/26 vbc - Created.
000900* 22/01/26 vbc - Description widened to x(300) -
001000*                head office wanted room for a full
001100*                line of narrative on the enquiry
001200*                screen, not the old 40-byte note.
001300* 09/02/26 vbc - Tried caching category/sub name
001400*                on the record for ET020 - backed
001500*                out, a rename would then go stale.
001600*                ET020 re-derives both names off
001700*                Category-File/Subcategory-File
001800*                on every listing instead, so a
001900*                renamed category shows correctly
002000*                on old expense rows without a
002100*                mass rewrite of the expense master.
002200*
002300 01  Et-Expense-Record.
002400     03  Exp-Id                pic 9(9).
002500     03  Exp-Amount            pic s9(12)v9(2).
002600     03  Exp-Description       pic x(300).
002700*                                          ccyymmdd
002800     03  Exp-Date              pic 9(8).
002900     03  Exp-Category-Id       pic 9(9).
003000     03  Exp-Subcategory-Id    pic 9(9).
003100     03  filler                pic x(7).
