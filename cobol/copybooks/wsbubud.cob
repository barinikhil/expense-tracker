000100*******************************************
000200*                                          *
000300*  Record Definition For Budget File       *
000400*     Sequential scan only - no key        *
000500*******************************************
000600*  164 bytes of data + 4 filler = 168 bytes.
000700*  (superseded 27/01/26 sizing memo of 146 -
000800*   written before Bud-Period was widened to
000900*   x(20) to hold free-form period tokens.)
001000*
001100* 04/01/26 vbc - Created.
001200* 27/01/26 vbc - Bud-Period widened 8 to 20.
001300*
001400 01  Et-Budget-Record.
001500     03  Bud-Id                pic 9(9).
001600     03  Bud-Name              pic x(120).
001700     03  Bud-Amount            pic s9(12)v9(2).
001800     03  Bud-Period            pic x(20).
001900     03  Bud-Default           pic x(1).
002000         88  Bud-Is-Default            value "Y".
002100         88  Bud-Not-Default            value "N".
002200     03  filler                pic x(4).
