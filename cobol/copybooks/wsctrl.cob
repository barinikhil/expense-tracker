000100*******************************************
000200*                                          *
000300*  Record Definition For The Et Control    *
000400*     File - Holds The Next-Id Counters    *
000500*     For All Four Master Files            *
000600*     One record only - RRN/position 1     *
000700*******************************************
000800*  40 bytes of data + 8 filler = 48 bytes.
000900*
001000* 04/01/26 vbc - Created, cut down from the
001100*                old payroll counter block -
001200*                we only need one-up counters,
001300*                nothing else lives here yet.
001400*
001500 01  Et-Control-Record.
001600     03  Ctl-Next-Exp-Id       pic 9(9).
001700     03  Ctl-Next-Cat-Id       pic 9(9).
001800     03  Ctl-Next-Sub-Id       pic 9(9).
001900     03  Ctl-Next-Bud-Id       pic 9(9).
002000     03  filler                pic x(8).
