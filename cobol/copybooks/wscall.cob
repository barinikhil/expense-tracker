000100*
000200* Common Calling/Chaining Data Passed Between The
000300*  Expense Tracker Batch Programs Linkage Section.
000400*
000500* 04/01/26 vbc - Created, cut down from the old
000600*                menu-chaining data layout - we do not
000700*                chain to a menu so most of it goes.
000800* 02/03/26 vbc - Added Et-Return-Code so a caller can
000900*                tell reject from accept without
001000*                reading the reject message table.
001100*
001200 01  Et-Calling-Data.
001300     03  Et-Called          pic x(8).
001400     03  Et-Caller          pic x(8).
001500     03  Et-Return-Code     pic 99.
001600         88  Et-Ok                     value 00.
001700         88  Et-Not-Found              value 10.
001800         88  Et-Conflict               value 20.
001900         88  Et-Bad-Request            value 30.
