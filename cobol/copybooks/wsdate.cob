000100*
000200* Common Run-Date Working Storage - Copied Into Every
000300*  Et Program So The Audit Trail Line On Each Report
000400*  Or Reject Message Can Show Todays Date However the
000500*  Site Wants It Read Back, In The Style Of The old
000600*  Payroll Date-Form redefines block.
000700*
000800* 05/01/26 vbc - Created.
000900* 30/01/26 vbc - Added Ws-Iso-Date - Head Office asked
001000*                for ccyy-mm-dd on new print-outs.
001100*
001200 01  Ws-Run-Date.
001300     03  Ws-Run-Cc          pic 99.
001400     03  Ws-Run-Yy          pic 99.
001500     03  Ws-Run-Mm          pic 99.
001600     03  Ws-Run-Dd          pic 99.
001700 01  Ws-Uk-Date  redefines Ws-Run-Date.
001800     03  Ws-Uk-Cc           pic 99.
001900     03  Ws-Uk-Yy           pic 99.
002000     03  Ws-Uk-Mm           pic 99.
002100     03  Ws-Uk-Dd           pic 99.
002200 01  Ws-Usa-Date redefines Ws-Run-Date.
002300     03  Ws-Usa-Cc          pic 99.
002400     03  Ws-Usa-Yy          pic 99.
002500     03  Ws-Usa-Dd          pic 99.
002600     03  Ws-Usa-Mm          pic 99.
002700 01  Ws-Numeric-Date redefines Ws-Run-Date
002800                               pic 9(8).
002900 01  Ws-Iso-Date.
003000     03  Ws-Iso-Ccyy        pic 9(4).
003100     03  filler             pic x     value "-".
003200     03  Ws-Iso-Mm          pic 99.
003300     03  filler             pic x     value "-".
003400     03  Ws-Iso-Dd          pic 99.
