000100*****************************************************
000200*                                                   *
000300*   Common Environment Division Entries             *
000400*        For The Expense Tracker Suite              *
000500*                                                   *
000600*****************************************************
000700* Shared CONFIGURATION SECTION copied into every ET *
000800* program so that printer channel, class tests and  *
000900* the UPSI run-switch stay identical suite-wide.     *
001000*
001100* 04/01/26 vbc - Created for ET010/ET checking suite.
001200* 11/02/26 vbc - Added CLASS ET-ALPHA, set up alongside
001300*                ET-NUMERIC for a name-field edit check
001400*                that head office asked about (rejecting
001500*                an all-blank-after-trim name some other
001600*                way than the existing zero-length test) -
001700*                shelved for now, no program tests it yet.
001800*                Left in place since it costs nothing and
001900*                the request may come back around.
002000*
002100 SOURCE-COMPUTER.        IBM-370.
002200 OBJECT-COMPUTER.        IBM-370.
002300 SPECIAL-NAMES.
002400     C01                 IS TOP-OF-FORM
002500     UPSI-0              IS ET-RERUN-SWITCH
002600                             ON STATUS IS ET-RERUN
002700                             OFF STATUS IS ET-NORMAL-RUN
002800     CLASS ET-ALPHA      IS "A" THRU "Z" "a" THRU "z"
002900     CLASS ET-NUMERIC    IS "0" THRU "9".
