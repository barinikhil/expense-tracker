000100*******************************************
000200*                                          *
000300*  Record Definition For Category File     *
000400*     Sequential scan only - no key        *
000500*******************************************
000600*  289 bytes of data + 4 filler = 293 bytes.
000700*
000800* 04/01/26 vbc - Created.
000900* 15/01/26 vbc - Name widened 60 to 80 - too
001000*                many truncated on the pilot
001100*                import (see CA-BUG-014).
001200*
001300 01  Et-Category-Record.
001400     03  Cat-Id                pic 9(9).
001500*                                          trimmed, case-fold unique
001600     03  Cat-Name              pic x(80).
001700     03  Cat-Description       pic x(200).
001800     03  filler                pic x(4).
