000100*******************************************
000200*                                          *
000300*  Record Definition For Sub-Category File *
000400*     Sequential scan only - no key        *
000500*     Uniqueness of Sub-Name is enforced   *
000600*     within the parent Category only      *
000700*******************************************
000800*  98 bytes of data + 1 filler = 99 bytes.
000900*
001000* 04/01/26 vbc - Created.
001100*
001200 01  Et-Subcategory-Record.
001300     03  Sub-Id                pic 9(9).
001400     03  Sub-Name              pic x(80).
001500     03  Sub-Category-Id       pic 9(9).
001600     03  filler                pic x(1).
