000100****************************************************************
000200*                                                              *
000300*              Expense Entry - List All Expenses               *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.          ex020.
001100*
001200*    Author.          R. J. Whitfield.
001300*    Installation.    Compass Financial Systems.
001400*    Date-Written.    22 Mar 1987.
001500*    Date-Compiled.
001600*    Security.        Company Confidential - Internal Use Only.
001700*
001800*    Remarks.         Reads the whole Expense master, denormalizes
001900*                     the category and sub-category name against
002000*                     each row, and writes the set back out most
002100*                     recent date first (id descending within a
002200*                     tied date) for the enquiry screen/print.
002300*
002400*    Called Modules.  None.
002500*
002600*    Files used.      EXPENSE-FILE      (input)
002700*                     CATEGORY-FILE     (reference, input)
002800*                     SUBCATEGORY-FILE  (reference, input)
002900*                     EXPENSE-LIST-FILE (output, sorted extract)
003000*
003100* Changes:
003200* 22/03/1987 rjw -     1.0 Initial release - line-printer listing,
003300*                          oldest first (matched ledger book order).
003400* 14/08/1989 rjw -     1.1 Sort order reversed to newest first on
003500*                          request of the audit desk (CR-0201).
003600* 03/03/1993 kmh -         Category/Sub-Category names now looked
003700*                          up fresh each run rather than carried
003800*                          on the Expense record - a stored-name
003900*                          copy went stale whenever a category was
004000*                          renamed (CR-0455, reverted the 1988
004100*                          denormalize-on-write approach).
004200* 18/09/1998 jbp -     Y2K Sort compares Exp-Date as ccyymmdd -
004300*                          audited, sorts correctly across the
004400*                          century boundary. No change.
004500* 05/01/1999 jbp -         Confirmed clean after Y2K test pass
004600*                          TKT-2287. Signed off.
004700* 19/05/2003 svr -     1.2 Table ceiling raised 3000 to 8000 rows
004800*                          (CR-1055) - shop had outgrown the old
004900*                          Expense table size.
005000* 22/01/2026 vbc -     2.0 Rewritten to feed the new head-office
005100*                          enquiry screen via EXPENSE-LIST-FILE
005200*                          rather than the retired line printer
005300*                          (CR-2290).
005400*
005500****************************************************************
005600*
005700 environment             division.
005800*================================
005900*
006000 configuration section.
006100 copy "envdiv.cob".
006200*
006300 input-output            section.
006400 file-control.
006500     select  Expense-File
006600                          assign      "EXPENSE-FILE"
006700                          organization line sequential
006800                          status       Ws-Exp-Status.
006900*
007000     select  Category-File
007100                          assign      "CATEGORY-FILE"
007200                          organization line sequential
007300                          status       Ws-Cat-Status.
007400*
007500     select  Subcategory-File
007600                          assign      "SUBCATEGORY-FILE"
007700                          organization line sequential
007800                          status       Ws-Sub-Status.
007900*
008000     select  Expense-List-File
008100                          assign      "EXPENSE-LIST-FILE"
008200                          organization line sequential
008300                          status       Ws-List-Status.
008400*
008500 data                    division.
008600*================================
008700*
008800 file section.
008900*
009000 fd  Expense-File.
009100 copy "wsexexp.cob".
009200*
009300 fd  Category-File.
009400 copy "wscacat.cob".
009500*
009600 fd  Subcategory-File.
009700 copy "wscasub.cob".
009800*
009900 fd  Expense-List-File.
010000 01  Expense-List-Record.
010100     03  El-Exp-Id            pic 9(9).
010200     03  El-Amount            pic s9(12)v9(2).
010300     03  El-Description       pic x(300).
010400     03  El-Date              pic 9(8).
010500     03  El-Category-Id       pic 9(9).
010600     03  El-Category-Name     pic x(80).
010700     03  El-Subcategory-Id    pic 9(9).
010800     03  El-Subcategory-Name  pic x(80).
010900     03  filler               pic x(3).
011000*
011100 working-storage section.
011200*-----------------------
011300 77  Prog-Name            pic x(16) value "EX020 (2.0)".
011400*
011500 copy "wsdate.cob".
011600*
011700 01  Ws-File-Status.
011800     03  Ws-Exp-Status        pic xx.
011900         88  Ws-Exp-Eof               value "10".
012000     03  Ws-Cat-Status        pic xx.
012100         88  Ws-Cat-Eof               value "10".
012200     03  Ws-Sub-Status        pic xx.
012300         88  Ws-Sub-Eof               value "10".
012400     03  Ws-List-Status       pic xx.
012500     03  filler               pic x(1).
012600*
012700 01  Ws-Work-Counters.
012800     03  Ws-Exp-Tab-Cnt       binary-short unsigned value zero.
012900     03  Ws-Cat-Tab-Cnt       binary-short unsigned value zero.
013000     03  Ws-Sub-Tab-Cnt       binary-short unsigned value zero.
013100     03  Ws-Cat-Idx           binary-short unsigned value zero.
013200     03  Ws-Sub-Idx           binary-short unsigned value zero.
013300     03  Ws-Sort-Ix1          binary-short unsigned value zero.
013400     03  Ws-Sort-Ix2          binary-short unsigned value zero.
013500     03  Ws-Found-Sw          pic x            value "N".
013600         88  Ws-Found                 value "Y".
013700         88  Ws-Not-Found              value "N".
013800     03  filler               pic x(1).
013900*
014000 01  Ws-Category-Table.
014100     03  Ws-Cat-Entry         occurs 2000 times
014200                              indexed by Ws-Cat-Ix.
014300         05  Ws-Cat-Tab-Id    pic 9(9).
014400         05  Ws-Cat-Tab-Name  pic x(80).
014500     03  filler               pic x(1).
014600*
014700 01  Ws-Subcategory-Table.
014800     03  Ws-Sub-Entry         occurs 5000 times
014900                              indexed by Ws-Sub-Ix.
015000         05  Ws-Sub-Tab-Id       pic 9(9).
015100         05  Ws-Sub-Tab-Name     pic x(80).
015200     03  filler               pic x(1).
015300*
015400 01  Ws-Matched-Cat-Name      pic x(80).
015500 01  Ws-Matched-Sub-Name      pic x(80).
015600*
015700*    Working table holding every Expense row read this run,
015800*    denormalized, ready for the exchange sort below - table
015900*    ceiling raised 2003 (see Changes), CR-1055.
016000*
016100 01  Ws-Expense-Table.
016200     03  Ws-Exp-Entry         occurs 8000 times
016300                              indexed by Ws-Exp-Ix.
016400         05  Ws-Exp-Tab-Id       pic 9(9).
016500         05  Ws-Exp-Tab-Amount   pic s9(12)v9(2).
016600         05  Ws-Exp-Tab-Descr    pic x(300).
016700         05  Ws-Exp-Tab-Date     pic 9(8).
016800         05  Ws-Exp-Tab-Cat-Id   pic 9(9).
016900         05  Ws-Exp-Tab-Cat-Name pic x(80).
017000         05  Ws-Exp-Tab-Sub-Id   pic 9(9).
017100         05  Ws-Exp-Tab-Sub-Name pic x(80).
017200     03  filler               pic x(1).
017300*
017400 01  Ws-Swap-Entry.
017500     03  Ws-Swap-Id           pic 9(9).
017600     03  Ws-Swap-Amount       pic s9(12)v9(2).
017700     03  Ws-Swap-Descr        pic x(300).
017800     03  Ws-Swap-Date         pic 9(8).
017900     03  Ws-Swap-Cat-Id       pic 9(9).
018000     03  Ws-Swap-Cat-Name     pic x(80).
018100     03  Ws-Swap-Sub-Id       pic 9(9).
018200     03  Ws-Swap-Sub-Name     pic x(80).
018300     03  filler               pic x(1).
018400*
018500 linkage section.
018600*===============
018700*
018800 copy "wscall.cob".
018900*
019000 procedure  division using Et-Calling-Data.
019100*==========================================
019200*
019300 aa000-Main               section.
019400*********************************
019500     move     zero to Et-Return-Code.
019600*
019700     perform  ab010-Load-Category-Table
019800        thru  ab010-Load-Category-Table-Exit.
019900     perform  ab020-Load-Subcategory-Table
020000        thru  ab020-Load-Subcategory-Table-Exit.
020100     perform  ac010-Load-Expense-Table
020200        thru  ac010-Load-Expense-Table-Exit.
020300*
020400     perform  ad010-Sort-Expense-Table
020500        thru  ad010-Sort-Expense-Table-Exit.
020600*
020700     perform  ae010-Write-List-File
020800        thru  ae010-Write-List-File-Exit.
020900*
021000 aa000-Main-Exit.
021100     exit     program.
021200*
021300 ab010-Load-Category-Table   section.
021400************************************
021500     open     input Category-File.
021600     move     zero to Ws-Cat-Tab-Cnt.
021700 ab010-Read-Loop.
021800     read     Category-File
021900              at end
022000              go to ab010-Load-Category-Table-Done.
022100     add      1 to Ws-Cat-Tab-Cnt.
022200     move     Cat-Id   to Ws-Cat-Tab-Id (Ws-Cat-Tab-Cnt).
022300     move     Cat-Name to Ws-Cat-Tab-Name (Ws-Cat-Tab-Cnt).
022400     go       to ab010-Read-Loop.
022500 ab010-Load-Category-Table-Done.
022600     close    Category-File.
022700 ab010-Load-Category-Table-Exit.
022800     exit.
022900*
023000 ab020-Load-Subcategory-Table   section.
023100***************************************
023200     open     input Subcategory-File.
023300     move     zero to Ws-Sub-Tab-Cnt.
023400 ab020-Read-Loop.
023500     read     Subcategory-File
023600              at end
023700              go to ab020-Load-Subcategory-Table-Done.
023800     add      1 to Ws-Sub-Tab-Cnt.
023900     move     Sub-Id   to Ws-Sub-Tab-Id (Ws-Sub-Tab-Cnt).
024000     move     Sub-Name to Ws-Sub-Tab-Name (Ws-Sub-Tab-Cnt).
024100     go       to ab020-Read-Loop.
024200 ab020-Load-Subcategory-Table-Done.
024300     close    Subcategory-File.
024400 ab020-Load-Subcategory-Table-Exit.
024500     exit.
024600*
024700 ac010-Load-Expense-Table   section.
024800***********************************
024900     open     input Expense-File.
025000     move     zero to Ws-Exp-Tab-Cnt.
025100 ac010-Read-Loop.
025200     read     Expense-File
025300              at end
025400              go to ac010-Load-Expense-Table-Done.
025500*
025600     perform  ac011-Find-Category-Name
025700        thru  ac011-Find-Category-Name-Exit.
025800     perform  ac012-Find-Subcategory-Name
025900        thru  ac012-Find-Subcategory-Name-Exit.
026000*
026100     add      1 to Ws-Exp-Tab-Cnt.
026200     move     Exp-Id            to Ws-Exp-Tab-Id (Ws-Exp-Tab-Cnt).
026300     move     Exp-Amount        to Ws-Exp-Tab-Amount (Ws-Exp-Tab-Cnt).
026400     move     Exp-Description   to Ws-Exp-Tab-Descr (Ws-Exp-Tab-Cnt).
026500     move     Exp-Date          to Ws-Exp-Tab-Date (Ws-Exp-Tab-Cnt).
026600     move     Exp-Category-Id   to Ws-Exp-Tab-Cat-Id (Ws-Exp-Tab-Cnt).
026700     move     Ws-Matched-Cat-Name to Ws-Exp-Tab-Cat-Name (Ws-Exp-Tab-Cnt).
026800     move     Exp-Subcategory-Id to Ws-Exp-Tab-Sub-Id (Ws-Exp-Tab-Cnt).
026900     move     Ws-Matched-Sub-Name to Ws-Exp-Tab-Sub-Name (Ws-Exp-Tab-Cnt).
027000     go       to ac010-Read-Loop.
027100 ac010-Load-Expense-Table-Done.
027200     close    Expense-File.
027300 ac010-Load-Expense-Table-Exit.
027400     exit.
027500*
027600 ac011-Find-Category-Name   section.
027700***********************************
027800     move     spaces to Ws-Matched-Cat-Name.
027900     move     "N"    to Ws-Found-Sw.
028000     perform  ac011a-Test-One-Category
028100        thru  ac011a-Test-One-Category-Exit
028200              varying Ws-Cat-Idx from 1 by 1
028300              until Ws-Cat-Idx > Ws-Cat-Tab-Cnt
028400                 or Ws-Found.
028500 ac011-Find-Category-Name-Exit.
028600     exit.
028700*
028800 ac011a-Test-One-Category.
028900     if       Ws-Cat-Tab-Id (Ws-Cat-Idx) = Exp-Category-Id
029000              move "Y" to Ws-Found-Sw
029100              move Ws-Cat-Tab-Name (Ws-Cat-Idx) to Ws-Matched-Cat-Name.
029200 ac011a-Test-One-Category-Exit.
029300     exit.
029400*
029500 ac012-Find-Subcategory-Name   section.
029600**************************************
029700     move     spaces to Ws-Matched-Sub-Name.
029800     move     "N"    to Ws-Found-Sw.
029900     perform  ac012a-Test-One-Subcategory
030000        thru  ac012a-Test-One-Subcategory-Exit
030100              varying Ws-Sub-Idx from 1 by 1
030200              until Ws-Sub-Idx > Ws-Sub-Tab-Cnt
030300                 or Ws-Found.
030400 ac012-Find-Subcategory-Name-Exit.
030500     exit.
030600*
030700 ac012a-Test-One-Subcategory.
030800     if       Ws-Sub-Tab-Id (Ws-Sub-Idx) = Exp-Subcategory-Id
030900              move "Y" to Ws-Found-Sw
031000              move Ws-Sub-Tab-Name (Ws-Sub-Idx) to Ws-Matched-Sub-Name.
031100 ac012a-Test-One-Subcategory-Exit.
031200     exit.
031300*
031400 ad010-Sort-Expense-Table   section.
031500***********************************
031600*    Straight exchange sort - date descending, id descending
031700*    within a tied date. Table is small enough (8000 ceiling)
031800*    that an in-place exchange sort costs nothing worth a
031900*    dedicated SORT step for.
032000     if       Ws-Exp-Tab-Cnt < 2
032100              go to ad010-Sort-Expense-Table-Exit.
032200*
032300     perform  ad011-Sort-Outer-Loop
032400        thru  ad011-Sort-Outer-Loop-Exit
032500              varying Ws-Sort-Ix1 from 1 by 1
032600              until Ws-Sort-Ix1 > Ws-Exp-Tab-Cnt.
032700 ad010-Sort-Expense-Table-Exit.
032800     exit.
032900*
033000 ad011-Sort-Outer-Loop.
033100     perform  ad012-Sort-Inner-Loop
033200        thru  ad012-Sort-Inner-Loop-Exit
033300              varying Ws-Sort-Ix2 from 1 by 1
033400              until Ws-Sort-Ix2 > Ws-Exp-Tab-Cnt - Ws-Sort-Ix1.
033500 ad011-Sort-Outer-Loop-Exit.
033600     exit.
033700*
033800 ad012-Sort-Inner-Loop.
033900     if       Ws-Exp-Tab-Date (Ws-Sort-Ix2) <
034000              Ws-Exp-Tab-Date (Ws-Sort-Ix2 + 1)
034100              perform ad013-Swap-Entries
034200                 thru ad013-Swap-Entries-Exit
034300              go to ad012-Sort-Inner-Loop-Exit.
034400*
034500     if       Ws-Exp-Tab-Date (Ws-Sort-Ix2) =
034600              Ws-Exp-Tab-Date (Ws-Sort-Ix2 + 1)
034700        and   Ws-Exp-Tab-Id (Ws-Sort-Ix2) <
034800              Ws-Exp-Tab-Id (Ws-Sort-Ix2 + 1)
034900              perform ad013-Swap-Entries
035000                 thru ad013-Swap-Entries-Exit.
035100 ad012-Sort-Inner-Loop-Exit.
035200     exit.
035300*
035400 ad013-Swap-Entries.
035500     move     Ws-Exp-Entry (Ws-Sort-Ix2)     to Ws-Swap-Entry.
035600     move     Ws-Exp-Entry (Ws-Sort-Ix2 + 1) to Ws-Exp-Entry (Ws-Sort-Ix2).
035700     move     Ws-Swap-Entry to Ws-Exp-Entry (Ws-Sort-Ix2 + 1).
035800 ad013-Swap-Entries-Exit.
035900     exit.
036000*
036100 ae010-Write-List-File   section.
036200********************************
036300     open     output Expense-List-File.
036400     if       Ws-Exp-Tab-Cnt = 0
036500              go to ae010-Write-List-File-Close.
036600*
036700     perform  ae011-Write-One-Row
036800        thru  ae011-Write-One-Row-Exit
036900              varying Ws-Exp-Ix from 1 by 1
037000              until Ws-Exp-Ix > Ws-Exp-Tab-Cnt.
037100*
037200 ae010-Write-List-File-Close.
037300     close    Expense-List-File.
037400 ae010-Write-List-File-Exit.
037500     exit.
037600*
037700 ae011-Write-One-Row.
037800     move     Ws-Exp-Tab-Id (Ws-Exp-Ix)       to El-Exp-Id.
037900     move     Ws-Exp-Tab-Amount (Ws-Exp-Ix)    to El-Amount.
038000     move     Ws-Exp-Tab-Descr (Ws-Exp-Ix)     to El-Description.
038100     move     Ws-Exp-Tab-Date (Ws-Exp-Ix)      to El-Date.
038200     move     Ws-Exp-Tab-Cat-Id (Ws-Exp-Ix)    to El-Category-Id.
038300     move     Ws-Exp-Tab-Cat-Name (Ws-Exp-Ix)  to El-Category-Name.
038400     move     Ws-Exp-Tab-Sub-Id (Ws-Exp-Ix)    to El-Subcategory-Id.
038500     move     Ws-Exp-Tab-Sub-Name (Ws-Exp-Ix)  to El-Subcategory-Name.
038600     write    Expense-List-Record.
038700 ae011-Write-One-Row-Exit.
038800     exit.
