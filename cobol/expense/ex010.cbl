000100****************************************************************
000200*                                                              *
000300*                Expense Entry - Create A New Expense          *
000400*                                                               *
000500****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.          ex010.
001100*
001200*    Author.          R. J. Whitfield.
001300*    Installation.    Compass Financial Systems.
001400*    Date-Written.    14 Mar 1987.
001500*    Date-Compiled.
001600*    Security.        Company Confidential - Internal Use Only.
001700*
001800*    Remarks.         Validates and posts one new expense entry
001900*                     against the Category and Sub-Category
002000*                     masters, then adds it to the Expense
002100*                     master. One transaction per run - the
002200*                     caller (originally the ledger-clerk
002300*                     terminal transaction, now the head-office
002400*                     enquiry screen) supplies the request via
002500*                     chaining.
002600*
002700*    Called Modules.  None.
002800*
002900*    Files used.      EXPENSE-FILE     (old master, input)
003000*                     EXPENSE-FILE-NEW (new master, output)
003100*                     CATEGORY-FILE    (reference, input)
003200*                     SUBCATEGORY-FILE (reference, input)
003300*                     CONTROL-FILE     (next-id counter, i-o)
003400*
003500*    Error messages.  EX001 - Category not found.
003600*                     EX002 - Sub-category not found.
003700*                     EX003 - Sub-category not in category.
003800*                     EX004 - Amount not greater than zero.
003900*
004000* Changes:
004100* 14/03/1987 rjw -     1.0 Initial release - ledger-clerk entry
004200*                          validation, terminal transaction EX1.
004300* 02/09/1988 rjw -     1.1 Added Sub-Category parent-link check
004400*                          (ticket CR-0114) - previously any
004500*                          sub-category could be posted under
004600*                          any category.
004700* 21/06/1990 kmh -     1.2 Amount edit tightened to reject zero
004800*                          and negative entries (CR-0398).
004900* 11/02/1992 kmh -         Description field widened 40 to 120.
005000* 30/07/1994 dlg -     1.3 Old-master/new-master swap now done
005100*                          by the nightly step, not this pgm -
005200*                          removed in-place REWRITE (CR-0611).
005300* 09/12/1996 dlg -         Next-Exp-Id now taken from the new
005400*                          Control-File, replacing the old
005500*                          practice of scanning for a max id.
005600* 18/09/1998 jbp -     Y2K Exp-Date already stored ccyymmdd -
005700*                          audited, no century-window logic
005800*                          found in this module. No change.
005900* 05/01/1999 jbp -         Confirmed clean after Y2K test pass
006000*                          TKT-2287. Signed off.
006100* 14/11/2001 jbp -     1.4 Ticket CR-0902 - description trimming
006200*                          moved before the duplicate scan so a
006300*                          trailing-space entry cannot slip in.
006400* 23/04/2005 svr -         Sub-category table bumped 2000 to
006500*                          5000 occurs - shop had grown past the
006600*                          old ceiling (CR-1187).
006700* 22/01/2026 vbc -     2.0 Description widened to x(300) and
006800*                          Category/Sub-Category tables sized
006900*                          up again for the new head-office
007000*                          enquiry screen (CR-2290).
007100* 05/02/2026 vbc -     2.1 AE010 was bumping Ctl-Next-Exp-Id
007200*                          straight off the OPEN, with nothing
007300*                          ever READ into the record area first -
007400*                          added the missing READ so the counter
007500*                          actually carries forward run to run
007600*                          (CR-2311).
007700* 12/02/2026 vbc -     2.2 Added the amount-positive edit
007800*                          (EX004) - nothing was rejecting a
007900*                          zero or negative amount before it
008000*                          hit the new master (CR-2318).
008100*
008200****************************************************************
008300*
008400 environment             division.
008500*================================
008600*
008700 configuration section.
008800 copy "envdiv.cob".
008900*
009000 input-output            section.
009100 file-control.
009200     select  Old-Expense-File
009300                          assign      "EXPENSE-FILE"
009400                          organization line sequential
009500                          status       Ws-Old-Exp-Status.
009600*
009700     select  New-Expense-File
009800                          assign      "EXPENSE-FILE-NEW"
009900                          organization line sequential
010000                          status       Ws-New-Exp-Status.
010100*
010200     select  Category-File
010300                          assign      "CATEGORY-FILE"
010400                          organization line sequential
010500                          status       Ws-Cat-Status.
010600*
010700     select  Subcategory-File
010800                          assign      "SUBCATEGORY-FILE"
010900                          organization line sequential
011000                          status       Ws-Sub-Status.
011100*
011200     select  Control-File
011300                          assign      "CONTROL-FILE"
011400                          organization line sequential
011500                          status       Ws-Ctl-Status.
011600*
011700 data                    division.
011800*================================
011900*
012000 file section.
012100*
012200 fd  Old-Expense-File.
012300 copy "wsexexp.cob".
012400*
012500 fd  New-Expense-File.
012600 01  New-Expense-Record   pic x(356).
012700*
012800 fd  Category-File.
012900 copy "wscacat.cob".
013000*
013100 fd  Subcategory-File.
013200 copy "wscasub.cob".
013300*
013400 fd  Control-File.
013500 copy "wsctrl.cob".
013600*
013700 working-storage section.
013800*-----------------------
013900 77  Prog-Name            pic x(16) value "EX010 (2.0)".
014000*
014100 copy "wsdate.cob".
014200*
014300 01  Ws-File-Status.
014400     03  Ws-Old-Exp-Status    pic xx.
014500         88  Ws-Old-Exp-Ok            value "00".
014600         88  Ws-Old-Exp-Eof           value "10".
014700     03  Ws-New-Exp-Status    pic xx.
014800     03  Ws-Cat-Status        pic xx.
014900         88  Ws-Cat-Eof               value "10".
015000     03  Ws-Sub-Status        pic xx.
015100         88  Ws-Sub-Eof               value "10".
015200     03  Ws-Ctl-Status        pic xx.
015300     03  filler               pic x(1).
015400*
015500 01  Ws-Work-Counters.
015600     03  Ws-Cat-Tab-Cnt       binary-short unsigned value zero.
015700     03  Ws-Sub-Tab-Cnt       binary-short unsigned value zero.
015800     03  Ws-Cat-Idx           binary-short unsigned value zero.
015900     03  Ws-Sub-Idx           binary-short unsigned value zero.
016000     03  Ws-Found-Sw          pic x            value "N".
016100         88  Ws-Found                 value "Y".
016200         88  Ws-Not-Found              value "N".
016300     03  filler               pic x(1).
016400*
016500 01  Ws-Category-Table.
016600     03  Ws-Cat-Entry         occurs 2000 times
016700                              indexed by Ws-Cat-Ix.
016800         05  Ws-Cat-Tab-Id    pic 9(9).
016900         05  Ws-Cat-Tab-Name  pic x(80).
017000     03  filler               pic x(1).
017100*
017200 01  Ws-Subcategory-Table.
017300     03  Ws-Sub-Entry         occurs 5000 times
017400                              indexed by Ws-Sub-Ix.
017500         05  Ws-Sub-Tab-Id       pic 9(9).
017600         05  Ws-Sub-Tab-Name     pic x(80).
017700         05  Ws-Sub-Tab-Cat-Id   pic 9(9).
017800     03  filler               pic x(1).
017900*
018000 01  Ws-Matched-Cat-Name      pic x(80).
018100 01  Ws-Matched-Sub-Name      pic x(80).
018200*
018300 01  Ws-Trim-Work.
018400     03  Ws-Trim-Start        pic 9(3) comp.
018500     03  Ws-Trim-End          pic 9(3) comp.
018600     03  Ws-Trim-Len          pic 9(3) comp.
018700     03  filler               pic x(1).
018800 01  Ws-Trimmed-Description   pic x(300).
018900*
019000 01  Error-Messages.
019100     03  Ex001                pic x(28)
019200              value "EX001 Category not found".
019300     03  Ex002                pic x(31)
019400              value "EX002 Sub-category not found".
019500     03  Ex003                pic x(48)
019600              value "EX003 Sub-category not in selected category".
019700     03  Ex004                pic x(35)
019800              value "EX004 Amount must be greater than 0".
019900     03  filler               pic x(20).
020000*
020100 linkage section.
020200*===============
020300*
020400 copy "wscall.cob".
020500*
020600 01  Ex010-Request.
020700     03  Req-Amount           pic s9(12)v9(2).
020800     03  Req-Description      pic x(300).
020900     03  Req-Date             pic 9(8).
021000     03  Req-Category-Id      pic 9(9).
021100     03  Req-Subcategory-Id   pic 9(9).
021200     03  filler               pic x(4).
021300*
021400 01  Ex010-Response.
021500     03  Resp-Exp-Id          pic 9(9).
021600     03  Resp-Amount          pic s9(12)v9(2).
021700     03  Resp-Description     pic x(300).
021800     03  Resp-Date            pic 9(8).
021900     03  Resp-Category-Id     pic 9(9).
022000     03  Resp-Category-Name   pic x(80).
022100     03  Resp-Subcategory-Id  pic 9(9).
022200     03  Resp-Subcategory-Name pic x(80).
022300     03  filler               pic x(4).
022400*
022500 procedure  division using Et-Calling-Data
022600                            Ex010-Request
022700                            Ex010-Response.
022800*===============================================
022900*
023000 aa000-Main               section.
023100*********************************
023200     move     zero to Et-Return-Code.
023300     accept   Ws-Numeric-Date from date yyyymmdd.
023400*
023500     perform  ab010-Load-Category-Table
023600        thru  ab010-Load-Category-Table-Exit.
023700     perform  ab020-Load-Subcategory-Table
023800        thru  ab020-Load-Subcategory-Table-Exit.
023900*
024000     perform  ac010-Find-Category
024100        thru  ac010-Find-Category-Exit.
024200     if       Et-Not-Found
024300              go to aa000-Main-Exit.
024400*
024500     perform  ac020-Find-Subcategory
024600        thru  ac020-Find-Subcategory-Exit.
024700     if       Et-Not-Found or Et-Bad-Request
024800              go to aa000-Main-Exit.
024900*
025000     perform  ac030-Check-Amount
025100        thru  ac030-Check-Amount-Exit.
025200     if       Et-Bad-Request
025300              go to aa000-Main-Exit.
025400*
025500     perform  ad010-Trim-Description
025600        thru  ad010-Trim-Description-Exit.
025700*
025800     perform  ae010-Assign-Next-Id
025900        thru  ae010-Assign-Next-Id-Exit.
026000*
026100     perform  af010-Copy-Old-To-New-Master
026200        thru  af010-Copy-Old-To-New-Master-Exit.
026300*
026400     perform  ag010-Build-Response
026500        thru  ag010-Build-Response-Exit.
026600*
026700 aa000-Main-Exit.
026800     exit     program.
026900*
027000 ab010-Load-Category-Table   section.
027100************************************
027200     open     input Category-File.
027300     if       Ws-Cat-Status not = "00"
027400              move Et-Not-Found to Et-Return-Code
027500              go to ab010-Load-Category-Table-Exit.
027600*
027700     move     zero to Ws-Cat-Tab-Cnt.
027800 ab010-Read-Loop.
027900     read     Category-File
028000              at end
028100              go to ab010-Load-Category-Table-Done.
028200     add      1 to Ws-Cat-Tab-Cnt.
028300     move     Cat-Id   to Ws-Cat-Tab-Id (Ws-Cat-Tab-Cnt).
028400     move     Cat-Name to Ws-Cat-Tab-Name (Ws-Cat-Tab-Cnt).
028500     go       to ab010-Read-Loop.
028600 ab010-Load-Category-Table-Done.
028700     close    Category-File.
028800 ab010-Load-Category-Table-Exit.
028900     exit.
029000*
029100 ab020-Load-Subcategory-Table   section.
029200***************************************
029300     open     input Subcategory-File.
029400     if       Ws-Sub-Status not = "00"
029500              go to ab020-Load-Subcategory-Table-Exit.
029600*
029700     move     zero to Ws-Sub-Tab-Cnt.
029800 ab020-Read-Loop.
029900     read     Subcategory-File
030000              at end
030100              go to ab020-Load-Subcategory-Table-Done.
030200     add      1 to Ws-Sub-Tab-Cnt.
030300     move     Sub-Id          to Ws-Sub-Tab-Id (Ws-Sub-Tab-Cnt).
030400     move     Sub-Name        to Ws-Sub-Tab-Name (Ws-Sub-Tab-Cnt).
030500     move     Sub-Category-Id to Ws-Sub-Tab-Cat-Id (Ws-Sub-Tab-Cnt).
030600     go       to ab020-Read-Loop.
030700 ab020-Load-Subcategory-Table-Done.
030800     close    Subcategory-File.
030900 ab020-Load-Subcategory-Table-Exit.
031000     exit.
031100*
031200 ac010-Find-Category   section.
031300******************************
031400     move     "N" to Ws-Found-Sw.
031500     perform  ac011-Test-One-Category
031600        thru  ac011-Test-One-Category-Exit
031700              varying Ws-Cat-Idx from 1 by 1
031800              until Ws-Cat-Idx > Ws-Cat-Tab-Cnt
031900                 or Ws-Found.
032000*
032100     if       Ws-Not-Found
032200              move Et-Not-Found to Et-Return-Code
032300              display Ex001.
032400 ac010-Find-Category-Exit.
032500     exit.
032600*
032700 ac011-Test-One-Category.
032800     if       Ws-Cat-Tab-Id (Ws-Cat-Idx) = Req-Category-Id
032900              move "Y" to Ws-Found-Sw
033000              move Ws-Cat-Tab-Name (Ws-Cat-Idx) to Ws-Matched-Cat-Name.
033100 ac011-Test-One-Category-Exit.
033200     exit.
033300*
033400 ac020-Find-Subcategory   section.
033500*********************************
033600     move     "N" to Ws-Found-Sw.
033700     perform  ac021-Test-One-Subcategory
033800        thru  ac021-Test-One-Subcategory-Exit
033900              varying Ws-Sub-Idx from 1 by 1
034000              until Ws-Sub-Idx > Ws-Sub-Tab-Cnt
034100                 or Ws-Found.
034200*
034300     if       Ws-Not-Found
034400              move Et-Not-Found to Et-Return-Code
034500              display Ex002
034600              go to ac020-Find-Subcategory-Exit.
034700*
034800     if       Ws-Sub-Tab-Cat-Id (Ws-Sub-Idx) not = Req-Category-Id
034900              move Et-Bad-Request to Et-Return-Code
035000              display Ex003.
035100 ac020-Find-Subcategory-Exit.
035200     exit.
035300*
035400 ac021-Test-One-Subcategory.
035500     if       Ws-Sub-Tab-Id (Ws-Sub-Idx) = Req-Subcategory-Id
035600              move "Y" to Ws-Found-Sw
035700              move Ws-Sub-Tab-Name (Ws-Sub-Idx) to Ws-Matched-Sub-Name.
035800 ac021-Test-One-Subcategory-Exit.
035900     exit.
036000*
036100 ac030-Check-Amount   section.
036200*****************************
036300     if       Req-Amount not > zero
036400              move Et-Bad-Request to Et-Return-Code
036500              display Ex004.
036600 ac030-Check-Amount-Exit.
036700     exit.
036800*
036900 ad010-Trim-Description   section.
037000*********************************
037100*    Trims leading and trailing spaces before the description
037200*    is written to the master - required so a name that
037300*    differs only by trailing blanks does not slip in. No
037400*    intrinsic function used - scanned by hand, shop style.
037500     move     1   to Ws-Trim-Start.
037600     perform  ad011-Skip-Leading-Space
037700        thru  ad011-Skip-Leading-Space-Exit
037800              until Ws-Trim-Start > 300
037900                 or Req-Description (Ws-Trim-Start:1) not = space.
038000*
038100     move     300 to Ws-Trim-End.
038200     perform  ad012-Skip-Trailing-Space
038300        thru  ad012-Skip-Trailing-Space-Exit
038400              until Ws-Trim-End < 1
038500                 or Req-Description (Ws-Trim-End:1) not = space.
038600*
038700     move     spaces to Ws-Trimmed-Description.
038800     if       Ws-Trim-Start not > Ws-Trim-End
038900              compute Ws-Trim-Len =
039000                      Ws-Trim-End - Ws-Trim-Start + 1
039100              move Req-Description (Ws-Trim-Start:Ws-Trim-Len)
039200                to Ws-Trimmed-Description (1:Ws-Trim-Len).
039300*
039400     move     Ws-Trimmed-Description to Req-Description.
039500 ad010-Trim-Description-Exit.
039600     exit.
039700*
039800 ad011-Skip-Leading-Space.
039900     add      1 to Ws-Trim-Start.
040000 ad011-Skip-Leading-Space-Exit.
040100     exit.
040200*
040300 ad012-Skip-Trailing-Space.
040400     subtract 1 from Ws-Trim-End.
040500 ad012-Skip-Trailing-Space-Exit.
040600     exit.
040700*
040800 ae010-Assign-Next-Id   section.
040900**************************************
041000     open     i-o Control-File.
041100     if       Ws-Ctl-Status not = "00"
041200              move zero to Ctl-Next-Exp-Id
041300                           Ctl-Next-Cat-Id
041400                           Ctl-Next-Sub-Id
041500                           Ctl-Next-Bud-Id
041600              go to ae011-Bump-Exp-Id.
041700     read     Control-File
041800              at end
041900              move zero to Ctl-Next-Exp-Id
042000                           Ctl-Next-Cat-Id
042100                           Ctl-Next-Sub-Id
042200                           Ctl-Next-Bud-Id.
042300 ae011-Bump-Exp-Id.
042400     add      1 to Ctl-Next-Exp-Id.
042500     move     Ctl-Next-Exp-Id to Resp-Exp-Id.
042600     rewrite  Et-Control-Record.
042700     close    Control-File.
042800 ae010-Assign-Next-Id-Exit.
042900     exit.
043000*
043100 af010-Copy-Old-To-New-Master   section.
043200***************************************
043300     open     input Old-Expense-File.
043400     open     output New-Expense-File.
043500*
043600 af010-Copy-Loop.
043700     read     Old-Expense-File
043800              at end
043900              go to af010-Write-New-Record.
044000     move     Et-Expense-Record to New-Expense-Record.
044100     write    New-Expense-Record.
044200     go       to af010-Copy-Loop.
044300*
044400 af010-Write-New-Record.
044500     move     Resp-Exp-Id         to Exp-Id.
044600     move     Req-Amount          to Exp-Amount.
044700     move     Req-Description     to Exp-Description.
044800     move     Req-Date            to Exp-Date.
044900     move     Req-Category-Id     to Exp-Category-Id.
045000     move     Req-Subcategory-Id  to Exp-Subcategory-Id.
045100     move     Et-Expense-Record   to New-Expense-Record.
045200     write    New-Expense-Record.
045300*
045400     close    Old-Expense-File.
045500     close    New-Expense-File.
045600*
045700*    The nightly step promotes EXPENSE-FILE-NEW over
045800*    EXPENSE-FILE before the next run - same as every other
045900*    old-master/new-master swap in this suite.
046000*
046100 af010-Copy-Old-To-New-Master-Exit.
046200     exit.
046300*
046400 ag010-Build-Response   section.
046500*******************************
046600     move     Req-Amount          to Resp-Amount.
046700     move     Req-Description     to Resp-Description.
046800     move     Req-Date            to Resp-Date.
046900     move     Req-Category-Id     to Resp-Category-Id.
047000     move     Ws-Matched-Cat-Name to Resp-Category-Name.
047100     move     Req-Subcategory-Id  to Resp-Subcategory-Id.
047200     move     Ws-Matched-Sub-Name to Resp-Subcategory-Name.
047300 ag010-Build-Response-Exit.
047400     exit.
