000100****************************************************************
000200*                                                              *
000300*                Budget Master - Add A New Budget               *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.          bu010.
001100*
001200*    Author.          R. J. Whitfield.
001300*    Installation.    Compass Financial Systems.
001400*    Date-Written.    20 Apr 1987.
001500*    Date-Compiled.
001600*    Security.        Company Confidential - Internal Use Only.
001700*
001800*    Remarks.         Adds one new named Budget, after a
001900*                     case-blind duplicate-name scan of the
002000*                     existing master. New budgets are always
002100*                     added Bud-Default = "N" - the flag is only
002200*                     ever flipped to "Y" out-of-band, by the
002300*                     end-of-month close-off procedure, not by
002400*                     this or any other translatable unit.
002500*
002600*    Called Modules.  None.
002700*
002800*    Files used.      BUDGET-FILE     (old master, input)
002900*                     BUDGET-FILE-NEW (new master, output)
003000*                     CONTROL-FILE    (next-id counter, i-o)
003100*
003200*    Error messages.  BU001 - Budget already exists.
003300*                     BU002 - Amount not greater than zero.
003400*
003500* Changes:
003600* 20/04/1987 rjw -     1.0 Initial release.
003700* 16/07/1990 kmh -     1.1 Duplicate check made case-blind, same
003800*                          as CA010 (CR-0405).
003900* 04/11/1995 dlg -         Bud-Period now defaults to MONTHLY
004000*                          rather than being left blank on
004100*                          create (CR-0705) - the enquiry screen
004200*                          could not show an unset period.
004300* 18/09/1998 jbp -     Y2K No date fields on this record. No
004400*                          change required.
004500* 05/01/1999 jbp -         Confirmed clean after Y2K test pass
004600*                          TKT-2287. Signed off.
004700* 27/01/2026 vbc -     2.0 Bud-Period widened 8 to 20 to take
004800*                          free-form period tokens from the new
004900*                          head-office enquiry screen (CR-2295).
005000* 05/02/2026 vbc -     2.1 AD010 was bumping Ctl-Next-Bud-Id
005100*                          straight off the OPEN, with nothing
005200*                          ever READ into the record area first -
005300*                          added the missing READ so the counter
005400*                          actually carries forward run to run
005500*                          (CR-2311).
005600* 12/02/2026 vbc -     2.2 Added the amount-positive edit
005700*                          (BU002) - nothing was rejecting a
005800*                          zero or negative amount before it
005900*                          hit the new master (CR-2318).
006000*
006100****************************************************************
006200*
006300 environment             division.
006400*================================
006500*
006600 configuration section.
006700 copy "envdiv.cob".
006800*
006900 input-output            section.
007000 file-control.
007100     select  Old-Budget-File
007200                          assign      "BUDGET-FILE"
007300                          organization line sequential
007400                          status       Ws-Old-Bud-Status.
007500*
007600     select  New-Budget-File
007700                          assign      "BUDGET-FILE-NEW"
007800                          organization line sequential
007900                          status       Ws-New-Bud-Status.
008000*
008100     select  Control-File
008200                          assign      "CONTROL-FILE"
008300                          organization line sequential
008400                          status       Ws-Ctl-Status.
008500*
008600 data                    division.
008700*================================
008800*
008900 file section.
009000*
009100 fd  Old-Budget-File.
009200 copy "wsbubud.cob".
009300*
009400 fd  New-Budget-File.
009500 01  New-Budget-Record    pic x(168).
009600*
009700 fd  Control-File.
009800 copy "wsctrl.cob".
009900*
010000 working-storage section.
010100*-----------------------
010200 77  Prog-Name            pic x(16) value "BU010 (2.0)".
010300*
010400 copy "wsdate.cob".
010500*
010600 01  Ws-File-Status.
010700     03  Ws-Old-Bud-Status    pic xx.
010800     03  Ws-New-Bud-Status    pic xx.
010900     03  Ws-Ctl-Status        pic xx.
011000     03  filler               pic x(3).
011100*
011200 01  Ws-Work-Counters.
011300     03  Ws-Found-Sw          pic x            value "N".
011400         88  Ws-Found                 value "Y".
011500         88  Ws-Not-Found              value "N".
011600     03  filler               pic x(3).
011700*
011800 01  Ws-Compare-Work.
011900     03  Ws-Req-Name-Upper    pic x(120).
012000     03  Ws-Tab-Name-Upper    pic x(120).
012100     03  filler               pic x(1).
012200*
012300 01  Ws-Trim-Work.
012400     03  Ws-Trim-Start        pic 9(3) comp.
012500     03  Ws-Trim-End          pic 9(3) comp.
012600     03  Ws-Trim-Len          pic 9(3) comp.
012700     03  filler               pic x(1).
012800 01  Ws-Trimmed-Name          pic x(120).
012900*
013000 01  Error-Messages.
013100     03  Bu001                pic x(28)
013200              value "BU001 Budget already exists".
013300     03  Bu002                pic x(35)
013400              value "BU002 Amount must be greater than 0".
013500     03  filler               pic x(24).
013600*
013700 linkage section.
013800*===============
013900*
014000 copy "wscall.cob".
014100*
014200 01  Bu010-Request.
014300     03  Req-Name             pic x(120).
014400     03  Req-Amount           pic s9(12)v9(2).
014500     03  Req-Period           pic x(20).
014600     03  filler               pic x(4).
014700*
014800 01  Bu010-Response.
014900     03  Resp-Bud-Id          pic 9(9).
015000     03  Resp-Name            pic x(120).
015100     03  Resp-Amount          pic s9(12)v9(2).
015200     03  Resp-Period          pic x(20).
015300     03  Resp-Default         pic x(1).
015400     03  filler               pic x(3).
015500*
015600 procedure  division using Et-Calling-Data
015700                            Bu010-Request
015800                            Bu010-Response.
015900*===============================================
016000*
016100 aa000-Main               section.
016200*********************************
016300     move     zero to Et-Return-Code.
016400*
016500     if       Req-Period = spaces
016600              move "MONTHLY" to Req-Period.
016700*
016800     perform  ab010-Trim-Name
016900        thru  ab010-Trim-Name-Exit.
017000*
017100     perform  ac010-Check-Duplicate-Name
017200        thru  ac010-Check-Duplicate-Name-Exit.
017300     if       Et-Conflict
017400              go to aa000-Main-Exit.
017500*
017600     perform  ac020-Check-Amount
017700        thru  ac020-Check-Amount-Exit.
017800     if       Et-Bad-Request
017900              go to aa000-Main-Exit.
018000*
018100     perform  ad010-Assign-Next-Id
018200        thru  ad010-Assign-Next-Id-Exit.
018300*
018400     perform  ae010-Copy-Old-To-New-Master
018500        thru  ae010-Copy-Old-To-New-Master-Exit.
018600*
018700     move     Req-Name    to Resp-Name.
018800     move     Req-Amount  to Resp-Amount.
018900     move     Req-Period  to Resp-Period.
019000     move     "N"         to Resp-Default.
019100*
019200 aa000-Main-Exit.
019300     exit     program.
019400*
019500 ab010-Trim-Name   section.
019600**************************
019700     move     1   to Ws-Trim-Start.
019800     perform  ab011-Skip-Leading-Space
019900        thru  ab011-Skip-Leading-Space-Exit
020000              until Ws-Trim-Start > 120
020100                 or Req-Name (Ws-Trim-Start:1) not = space.
020200     move     120 to Ws-Trim-End.
020300     perform  ab012-Skip-Trailing-Space
020400        thru  ab012-Skip-Trailing-Space-Exit
020500              until Ws-Trim-End < 1
020600                 or Req-Name (Ws-Trim-End:1) not = space.
020700     move     spaces to Ws-Trimmed-Name.
020800     if       Ws-Trim-Start not > Ws-Trim-End
020900              compute Ws-Trim-Len =
021000                      Ws-Trim-End - Ws-Trim-Start + 1
021100              move Req-Name (Ws-Trim-Start:Ws-Trim-Len)
021200                to Ws-Trimmed-Name (1:Ws-Trim-Len).
021300     move     Ws-Trimmed-Name to Req-Name.
021400 ab010-Trim-Name-Exit.
021500     exit.
021600*
021700 ab011-Skip-Leading-Space.
021800     add      1 to Ws-Trim-Start.
021900 ab011-Skip-Leading-Space-Exit.
022000     exit.
022100*
022200 ab012-Skip-Trailing-Space.
022300     subtract 1 from Ws-Trim-End.
022400 ab012-Skip-Trailing-Space-Exit.
022500     exit.
022600*
022700 ac010-Check-Duplicate-Name   section.
022800*************************************
022900     move     Req-Name to Ws-Req-Name-Upper.
023000     perform  ac013-Upper-Req-Name
023100        thru  ac013-Upper-Req-Name-Exit.
023200*
023300     open     input Old-Budget-File.
023400     move     "N" to Ws-Found-Sw.
023500 ac010-Read-Loop.
023600     read     Old-Budget-File
023700              at end
023800              go to ac010-Check-Duplicate-Name-Done.
023900     move     Bud-Name to Ws-Tab-Name-Upper.
024000     perform  ac014-Upper-Tab-Name
024100        thru  ac014-Upper-Tab-Name-Exit.
024200     if       Ws-Tab-Name-Upper = Ws-Req-Name-Upper
024300              move "Y" to Ws-Found-Sw.
024400     go       to ac010-Read-Loop.
024500 ac010-Check-Duplicate-Name-Done.
024600     close    Old-Budget-File.
024700*
024800     if       Ws-Found
024900              move Et-Conflict to Et-Return-Code
025000              display Bu001.
025100 ac010-Check-Duplicate-Name-Exit.
025200     exit.
025300*
025400 ac013-Upper-Req-Name.
025500     inspect  Ws-Req-Name-Upper converting
025600              "abcdefghijklmnopqrstuvwxyz" to
025700              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025800 ac013-Upper-Req-Name-Exit.
025900     exit.
026000*
026100 ac014-Upper-Tab-Name.
026200     inspect  Ws-Tab-Name-Upper converting
026300              "abcdefghijklmnopqrstuvwxyz" to
026400              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026500 ac014-Upper-Tab-Name-Exit.
026600     exit.
026700*
026800 ac020-Check-Amount   section.
026900*****************************
027000     if       Req-Amount not > zero
027100              move Et-Bad-Request to Et-Return-Code
027200              display Bu002.
027300 ac020-Check-Amount-Exit.
027400     exit.
027500*
027600 ad010-Assign-Next-Id   section.
027700*******************************
027800     open     i-o Control-File.
027900     if       Ws-Ctl-Status not = "00"
028000              move zero to Ctl-Next-Exp-Id
028100                           Ctl-Next-Cat-Id
028200                           Ctl-Next-Sub-Id
028300                           Ctl-Next-Bud-Id
028400              go to ad011-Bump-Bud-Id.
028500     read     Control-File
028600              at end
028700              move zero to Ctl-Next-Exp-Id
028800                           Ctl-Next-Cat-Id
028900                           Ctl-Next-Sub-Id
029000                           Ctl-Next-Bud-Id.
029100 ad011-Bump-Bud-Id.
029200     add      1 to Ctl-Next-Bud-Id.
029300     move     Ctl-Next-Bud-Id to Resp-Bud-Id.
029400     rewrite  Et-Control-Record.
029500     close    Control-File.
029600 ad010-Assign-Next-Id-Exit.
029700     exit.
029800*
029900 ae010-Copy-Old-To-New-Master   section.
030000***************************************
030100     open     input Old-Budget-File.
030200     open     output New-Budget-File.
030300 ae010-Copy-Loop.
030400     read     Old-Budget-File
030500              at end
030600              go to ae010-Write-New-Record.
030700     move     Et-Budget-Record to New-Budget-Record.
030800     write    New-Budget-Record.
030900     go       to ae010-Copy-Loop.
031000 ae010-Write-New-Record.
031100     move     Resp-Bud-Id to Bud-Id.
031200     move     Req-Name    to Bud-Name.
031300     move     Req-Amount  to Bud-Amount.
031400     move     Req-Period  to Bud-Period.
031500     move     "N"         to Bud-Default.
031600     move     Et-Budget-Record to New-Budget-Record.
031700     write    New-Budget-Record.
031800     close    Old-Budget-File.
031900     close    New-Budget-File.
032000*
032100*    The nightly step promotes BUDGET-FILE-NEW over BUDGET-FILE
032200*    before the next run.
032300*
032400 ae010-Copy-Old-To-New-Master-Exit.
032500     exit.
