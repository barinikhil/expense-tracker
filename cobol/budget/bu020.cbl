000100****************************************************************
000200*                                                              *
000300*            Budget Master - Amend An Existing Budget           *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.          bu020.
001100*
001200*    Author.          R. J. Whitfield.
001300*    Installation.    Compass Financial Systems.
001400*    Date-Written.    21 Apr 1987.
001500*    Date-Compiled.
001600*    Security.        Company Confidential - Internal Use Only.
001700*
001800*    Remarks.         Renames/re-amounts one existing Budget,
001900*                     after checking the id exists and the new
002000*                     name is not already held by a different
002100*                     budget. Bud-Default is never touched here -
002200*                     it is only ever set by the out-of-band
002300*                     close-off procedure.
002400*
002500*    Called Modules.  None.
002600*
002700*    Files used.      BUDGET-FILE     (old master, input)
002800*                     BUDGET-FILE-NEW (new master, output)
002900*
003000*    Error messages.  BU002 - Budget not found.
003100*                     BU001 - Budget already exists.
003200*                     BU003 - Amount not greater than zero.
003300*
003400* Changes:
003500* 21/04/1987 rjw -     1.0 Initial release.
003600* 16/07/1990 kmh -     1.1 Duplicate check made case-blind, same
003700*                          as CA010 (CR-0405).
003800* 09/03/1994 dlg -         A budget may be renamed to a name
003900*                          differing only by case from its OWN
004000*                          current name without raising the
004100*                          duplicate error (CR-0530), matching
004200*                          the CA020 fix.
004300* 18/09/1998 jbp -     Y2K No date fields on this record. No
004400*                          change required.
004500* 05/01/1999 jbp -         Confirmed clean after Y2K test pass
004600*                          TKT-2287. Signed off.
004700* 27/01/2026 vbc -     2.0 Bud-Period widened 8 to 20 (CR-2295).
004800* 12/02/2026 vbc -     2.1 Added the amount-positive edit
004900*                          (BU003) - nothing was rejecting a
005000*                          zero or negative amount before it
005100*                          hit the new master (CR-2318).
005200*
005300****************************************************************
005400*
005500 environment             division.
005600*================================
005700*
005800 configuration section.
005900 copy "envdiv.cob".
006000*
006100 input-output            section.
006200 file-control.
006300     select  Old-Budget-File
006400                          assign      "BUDGET-FILE"
006500                          organization line sequential
006600                          status       Ws-Old-Bud-Status.
006700*
006800     select  New-Budget-File
006900                          assign      "BUDGET-FILE-NEW"
007000                          organization line sequential
007100                          status       Ws-New-Bud-Status.
007200*
007300 data                    division.
007400*================================
007500*
007600 file section.
007700*
007800 fd  Old-Budget-File.
007900 copy "wsbubud.cob".
008000*
008100 fd  New-Budget-File.
008200 01  New-Budget-Record    pic x(168).
008300*
008400 working-storage section.
008500*-----------------------
008600 77  Prog-Name            pic x(16) value "BU020 (2.0)".
008700*
008800 copy "wsdate.cob".
008900*
009000 01  Ws-File-Status.
009100     03  Ws-Old-Bud-Status    pic xx.
009200     03  Ws-New-Bud-Status    pic xx.
009300     03  filler               pic x(4).
009400*
009500 01  Ws-Work-Counters.
009600     03  Ws-Found-Sw          pic x            value "N".
009700         88  Ws-Found                 value "Y".
009800         88  Ws-Not-Found              value "N".
009900     03  Ws-Dup-Sw            pic x            value "N".
010000         88  Ws-Dup-Found              value "Y".
010100         88  Ws-Dup-Not-Found          value "N".
010200     03  filler               pic x(2).
010300*
010400 01  Ws-Compare-Work.
010500     03  Ws-Req-Name-Upper    pic x(120).
010600     03  Ws-Tab-Name-Upper    pic x(120).
010700     03  filler               pic x(1).
010800*
010900 01  Ws-Trim-Work.
011000     03  Ws-Trim-Start        pic 9(3) comp.
011100     03  Ws-Trim-End          pic 9(3) comp.
011200     03  Ws-Trim-Len          pic 9(3) comp.
011300     03  filler               pic x(1).
011400 01  Ws-Trimmed-Name          pic x(120).
011500*
011600 01  Error-Messages.
011700     03  Bu001                pic x(28)
011800              value "BU001 Budget already exists".
011900     03  Bu002                pic x(23)
012000              value "BU002 Budget not found".
012100     03  Bu003                pic x(35)
012200              value "BU003 Amount must be greater than 0".
012300     03  filler               pic x(25).
012400*
012500 linkage section.
012600*===============
012700*
012800 copy "wscall.cob".
012900*
013000 01  Bu020-Request.
013100     03  Req-Bud-Id           pic 9(9).
013200     03  Req-Name             pic x(120).
013300     03  Req-Amount           pic s9(12)v9(2).
013400     03  Req-Period           pic x(20).
013500     03  filler               pic x(4).
013600*
013700 01  Bu020-Response.
013800     03  Resp-Bud-Id          pic 9(9).
013900     03  Resp-Name            pic x(120).
014000     03  Resp-Amount          pic s9(12)v9(2).
014100     03  Resp-Period          pic x(20).
014200     03  Resp-Default         pic x(1).
014300     03  filler               pic x(3).
014400*
014500 procedure  division using Et-Calling-Data
014600                            Bu020-Request
014700                            Bu020-Response.
014800*===============================================
014900*
015000 aa000-Main               section.
015100*********************************
015200     move     zero to Et-Return-Code.
015300*
015400     perform  ab010-Trim-Name
015500        thru  ab010-Trim-Name-Exit.
015600*
015700     perform  ac010-Find-Budget
015800        thru  ac010-Find-Budget-Exit.
015900     if       Et-Not-Found
016000              go to aa000-Main-Exit.
016100*
016200     perform  ad010-Check-Duplicate-Name
016300        thru  ad010-Check-Duplicate-Name-Exit.
016400     if       Et-Conflict
016500              go to aa000-Main-Exit.
016600*
016700     perform  ad020-Check-Amount
016800        thru  ad020-Check-Amount-Exit.
016900     if       Et-Bad-Request
017000              go to aa000-Main-Exit.
017100*
017200     perform  ae010-Copy-Old-To-New-Master
017300        thru  ae010-Copy-Old-To-New-Master-Exit.
017400*
017500 aa000-Main-Exit.
017600     exit     program.
017700*
017800 ab010-Trim-Name   section.
017900**************************
018000     move     1   to Ws-Trim-Start.
018100     perform  ab011-Skip-Leading-Space
018200        thru  ab011-Skip-Leading-Space-Exit
018300              until Ws-Trim-Start > 120
018400                 or Req-Name (Ws-Trim-Start:1) not = space.
018500     move     120 to Ws-Trim-End.
018600     perform  ab012-Skip-Trailing-Space
018700        thru  ab012-Skip-Trailing-Space-Exit
018800              until Ws-Trim-End < 1
018900                 or Req-Name (Ws-Trim-End:1) not = space.
019000     move     spaces to Ws-Trimmed-Name.
019100     if       Ws-Trim-Start not > Ws-Trim-End
019200              compute Ws-Trim-Len =
019300                      Ws-Trim-End - Ws-Trim-Start + 1
019400              move Req-Name (Ws-Trim-Start:Ws-Trim-Len)
019500                to Ws-Trimmed-Name (1:Ws-Trim-Len).
019600     move     Ws-Trimmed-Name to Req-Name.
019700 ab010-Trim-Name-Exit.
019800     exit.
019900*
020000 ab011-Skip-Leading-Space.
020100     add      1 to Ws-Trim-Start.
020200 ab011-Skip-Leading-Space-Exit.
020300     exit.
020400*
020500 ab012-Skip-Trailing-Space.
020600     subtract 1 from Ws-Trim-End.
020700 ab012-Skip-Trailing-Space-Exit.
020800     exit.
020900*
021000 ac010-Find-Budget   section.
021100****************************
021200     open     input Old-Budget-File.
021300     move     "N" to Ws-Found-Sw.
021400 ac010-Read-Loop.
021500     read     Old-Budget-File
021600              at end
021700              go to ac010-Find-Budget-Done.
021800     if       Bud-Id = Req-Bud-Id
021900              move "Y" to Ws-Found-Sw.
022000     go       to ac010-Read-Loop.
022100 ac010-Find-Budget-Done.
022200     close    Old-Budget-File.
022300*
022400     if       Ws-Not-Found
022500              move Et-Not-Found to Et-Return-Code
022600              display Bu002.
022700 ac010-Find-Budget-Exit.
022800     exit.
022900*
023000 ad010-Check-Duplicate-Name   section.
023100*************************************
023200     move     Req-Name to Ws-Req-Name-Upper.
023300     perform  ad013-Upper-Req-Name
023400        thru  ad013-Upper-Req-Name-Exit.
023500*
023600     open     input Old-Budget-File.
023700     move     "N" to Ws-Dup-Sw.
023800 ad010-Read-Loop.
023900     read     Old-Budget-File
024000              at end
024100              go to ad010-Check-Duplicate-Name-Done.
024200     if       Bud-Id not = Req-Bud-Id
024300              move Bud-Name to Ws-Tab-Name-Upper
024400              perform ad014-Upper-Tab-Name
024500                 thru ad014-Upper-Tab-Name-Exit
024600              if Ws-Tab-Name-Upper = Ws-Req-Name-Upper
024700                 move "Y" to Ws-Dup-Sw.
024800     go       to ad010-Read-Loop.
024900 ad010-Check-Duplicate-Name-Done.
025000     close    Old-Budget-File.
025100*
025200     if       Ws-Dup-Found
025300              move Et-Conflict to Et-Return-Code
025400              display Bu001.
025500 ad010-Check-Duplicate-Name-Exit.
025600     exit.
025700*
025800 ad013-Upper-Req-Name.
025900     inspect  Ws-Req-Name-Upper converting
026000              "abcdefghijklmnopqrstuvwxyz" to
026100              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026200 ad013-Upper-Req-Name-Exit.
026300     exit.
026400*
026500 ad014-Upper-Tab-Name.
026600     inspect  Ws-Tab-Name-Upper converting
026700              "abcdefghijklmnopqrstuvwxyz" to
026800              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026900 ad014-Upper-Tab-Name-Exit.
027000     exit.
027100*
027200 ad020-Check-Amount   section.
027300*****************************
027400     if       Req-Amount not > zero
027500              move Et-Bad-Request to Et-Return-Code
027600              display Bu003.
027700 ad020-Check-Amount-Exit.
027800     exit.
027900*
028000 ae010-Copy-Old-To-New-Master   section.
028100***************************************
028200*    Bud-Default is copied across unchanged from the old
028300*    record - CR-0705/CR-0530 both left this flag alone; only
028400*    the out-of-band close-off procedure ever sets it.
028500     open     input Old-Budget-File.
028600     open     output New-Budget-File.
028700 ae010-Copy-Loop.
028800     read     Old-Budget-File
028900              at end
029000              go to ae010-Copy-Old-To-New-Master-Done.
029100     if       Bud-Id = Req-Bud-Id
029200              move Req-Name    to Bud-Name
029300              move Req-Amount  to Bud-Amount
029400              move Req-Period  to Bud-Period.
029500     move     Et-Budget-Record to New-Budget-Record.
029600     write    New-Budget-Record.
029700     if       Bud-Id = Req-Bud-Id
029800              move Bud-Id      to Resp-Bud-Id
029900              move Bud-Name    to Resp-Name
030000              move Bud-Amount  to Resp-Amount
030100              move Bud-Period  to Resp-Period
030200              move Bud-Default to Resp-Default.
030300     go       to ae010-Copy-Loop.
030400 ae010-Copy-Old-To-New-Master-Done.
030500     close    Old-Budget-File.
030600     close    New-Budget-File.
030700*
030800*    The nightly step promotes BUDGET-FILE-NEW over BUDGET-FILE
030900*    before the next run.
031000*
031100 ae010-Copy-Old-To-New-Master-Exit.
031200     exit.
