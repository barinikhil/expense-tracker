000100****************************************************************
000200*                                                              *
000300*                Budget Master - List All Budgets               *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.          bu030.
001100*
001200*    Author.          R. J. Whitfield.
001300*    Installation.    Compass Financial Systems.
001400*    Date-Written.    22 Apr 1987.
001500*    Date-Compiled.
001600*    Security.        Company Confidential - Internal Use Only.
001700*
001800*    Remarks.         Lists every Budget, the current default
001900*                     Budget first (Bud-Default = "Y" - there is
002000*                     never more than one), then the remainder
002100*                     alphabetically (case blind) by name.
002200*
002300*    Called Modules.  None.
002400*
002500*    Files used.      BUDGET-FILE      (input)
002600*                     BUDGET-LIST-FILE (output, sorted extract)
002700*
002800* Changes:
002900* 22/04/1987 rjw -     1.0 Initial release - line-printer listing,
003000*                          straight alphabetic order, no concept
003100*                          of a default budget yet.
003200* 04/11/1995 dlg -         Default-budget-first ordering added
003300*                          (CR-0705), to match the new enquiry
003400*                          screen's "your budget" panel.
003500* 11/02/1998 kmh -         Case-blind sort adopted for the
003600*                          non-default rows (CR-0399), same
003700*                          change as CA030/CA060.
003800* 18/09/1998 jbp -     Y2K No date fields on this record. No
003900*                          change required.
004000* 05/01/1999 jbp -         Confirmed clean after Y2K test pass
004100*                          TKT-2287. Signed off.
004200* 27/01/2026 vbc -     2.0 Rewritten for the new head-office
004300*                          enquiry screen via BUDGET-LIST-FILE
004400*                          (CR-2295).
004500*
004600****************************************************************
004700*
004800 environment             division.
004900*================================
005000*
005100 configuration section.
005200 copy "envdiv.cob".
005300*
005400 input-output            section.
005500 file-control.
005600     select  Budget-File
005700                          assign      "BUDGET-FILE"
005800                          organization line sequential
005900                          status       Ws-Bud-Status.
006000*
006100     select  Budget-List-File
006200                          assign      "BUDGET-LIST-FILE"
006300                          organization line sequential
006400                          status       Ws-List-Status.
006500*
006600 data                    division.
006700*================================
006800*
006900 file section.
007000*
007100 fd  Budget-File.
007200 copy "wsbubud.cob".
007300*
007400 fd  Budget-List-File.
007500 01  Budget-List-Record.
007600     03  Bl-Bud-Id            pic 9(9).
007700     03  Bl-Name              pic x(120).
007800     03  Bl-Amount            pic s9(12)v9(2).
007900     03  Bl-Period            pic x(20).
008000     03  Bl-Default           pic x(1).
008100     03  filler               pic x(3).
008200*
008300 working-storage section.
008400*-----------------------
008500 77  Prog-Name            pic x(16) value "BU030 (2.0)".
008600*
008700 copy "wsdate.cob".
008800*
008900 01  Ws-File-Status.
009000     03  Ws-Bud-Status        pic xx.
009100     03  Ws-List-Status       pic xx.
009200     03  filler               pic x(4).
009300*
009400 01  Ws-Work-Counters.
009500     03  Ws-Bud-Tab-Cnt       binary-short unsigned value zero.
009600     03  Ws-Bud-Ix1           binary-short unsigned value zero.
009700     03  Ws-Sort-Ix1          binary-short unsigned value zero.
009800     03  Ws-Sort-Ix2          binary-short unsigned value zero.
009900     03  Ws-Found-Sw          pic x            value "N".
010000     03  filler               pic x(1).
010100*
010200 01  Ws-Compare-Work.
010300     03  Ws-Name-Upper-1      pic x(120).
010400     03  Ws-Name-Upper-2      pic x(120).
010500     03  filler               pic x(1).
010600*
010700 01  Ws-Budget-Table.
010800     03  Ws-Bud-Entry         occurs 2000 times
010900                              indexed by Ws-Bud-Ix.
011000         05  Ws-Bt-Id         pic 9(9).
011100         05  Ws-Bt-Name       pic x(120).
011200         05  Ws-Bt-Amount     pic s9(12)v9(2).
011300         05  Ws-Bt-Period     pic x(20).
011400         05  Ws-Bt-Default    pic x(1).
011500     03  filler               pic x(1).
011600*
011700 01  Ws-Bud-Swap-Entry.
011800     03  Ws-Bs-Id             pic 9(9).
011900     03  Ws-Bs-Name           pic x(120).
012000     03  Ws-Bs-Amount         pic s9(12)v9(2).
012100     03  Ws-Bs-Period         pic x(20).
012200     03  Ws-Bs-Default        pic x(1).
012300     03  filler               pic x(1).
012400*
012500 linkage section.
012600*===============
012700*
012800 copy "wscall.cob".
012900*
013000 procedure  division using Et-Calling-Data.
013100*==========================================
013200*
013300 aa000-Main               section.
013400*********************************
013500     move     zero to Et-Return-Code.
013600*
013700     perform  ab010-Load-Budget-Table
013800        thru  ab010-Load-Budget-Table-Exit.
013900*
014000     perform  ac010-Sort-Budget-Table
014100        thru  ac010-Sort-Budget-Table-Exit.
014200*
014300     perform  ad010-Write-List-File
014400        thru  ad010-Write-List-File-Exit.
014500*
014600 aa000-Main-Exit.
014700     exit     program.
014800*
014900 ab010-Load-Budget-Table   section.
015000**********************************
015100     open     input Budget-File.
015200     move     zero to Ws-Bud-Tab-Cnt.
015300 ab010-Read-Loop.
015400     read     Budget-File
015500              at end
015600              go to ab010-Load-Budget-Table-Done.
015700     add      1 to Ws-Bud-Tab-Cnt.
015800     move     Bud-Id      to Ws-Bt-Id (Ws-Bud-Tab-Cnt).
015900     move     Bud-Name    to Ws-Bt-Name (Ws-Bud-Tab-Cnt).
016000     move     Bud-Amount  to Ws-Bt-Amount (Ws-Bud-Tab-Cnt).
016100     move     Bud-Period  to Ws-Bt-Period (Ws-Bud-Tab-Cnt).
016200     move     Bud-Default to Ws-Bt-Default (Ws-Bud-Tab-Cnt).
016300     go       to ab010-Read-Loop.
016400 ab010-Load-Budget-Table-Done.
016500     close    Budget-File.
016600 ab010-Load-Budget-Table-Exit.
016700     exit.
016800*
016900 ac010-Sort-Budget-Table   section.
017000**********************************
017100*    Straight exchange sort. Bud-Default = "Y" always sorts
017200*    ahead of "N"; within a common default-flag value the
017300*    comparison falls through to a case-blind name compare
017400*    (CR-0705).
017500     if       Ws-Bud-Tab-Cnt < 2
017600              go to ac010-Sort-Budget-Table-Exit.
017700     perform  ac011-Bud-Outer-Loop
017800        thru  ac011-Bud-Outer-Loop-Exit
017900              varying Ws-Sort-Ix1 from 1 by 1
018000              until Ws-Sort-Ix1 > Ws-Bud-Tab-Cnt.
018100 ac010-Sort-Budget-Table-Exit.
018200     exit.
018300*
018400 ac011-Bud-Outer-Loop.
018500     perform  ac012-Bud-Inner-Loop
018600        thru  ac012-Bud-Inner-Loop-Exit
018700              varying Ws-Sort-Ix2 from 1 by 1
018800              until Ws-Sort-Ix2 > Ws-Bud-Tab-Cnt - Ws-Sort-Ix1.
018900 ac011-Bud-Outer-Loop-Exit.
019000     exit.
019100*
019200 ac012-Bud-Inner-Loop.
019300     move     "N" to Ws-Found-Sw.
019400     if       Ws-Bt-Default (Ws-Sort-Ix2) < Ws-Bt-Default (Ws-Sort-Ix2 + 1)
019500              move "Y" to Ws-Found-Sw.
019600     if       Ws-Bt-Default (Ws-Sort-Ix2) = Ws-Bt-Default (Ws-Sort-Ix2 + 1)
019700              move Ws-Bt-Name (Ws-Sort-Ix2)     to Ws-Name-Upper-1
019800              move Ws-Bt-Name (Ws-Sort-Ix2 + 1) to Ws-Name-Upper-2
019900              inspect Ws-Name-Upper-1 converting
020000                      "abcdefghijklmnopqrstuvwxyz" to
020100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
020200              inspect Ws-Name-Upper-2 converting
020300                      "abcdefghijklmnopqrstuvwxyz" to
020400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
020500              if Ws-Name-Upper-1 > Ws-Name-Upper-2
020600                 move "Y" to Ws-Found-Sw.
020700     if       Ws-Found-Sw = "Y"
020800              move Ws-Bud-Entry (Ws-Sort-Ix2)     to Ws-Bud-Swap-Entry
020900              move Ws-Bud-Entry (Ws-Sort-Ix2 + 1) to Ws-Bud-Entry (Ws-Sort-Ix2)
021000              move Ws-Bud-Swap-Entry to Ws-Bud-Entry (Ws-Sort-Ix2 + 1).
021100 ac012-Bud-Inner-Loop-Exit.
021200     exit.
021300*
021400 ad010-Write-List-File   section.
021500********************************
021600     open     output Budget-List-File.
021700     if       Ws-Bud-Tab-Cnt = 0
021800              go to ad010-Write-List-File-Close.
021900*
022000     perform  ad011-Write-One-Row
022100        thru  ad011-Write-One-Row-Exit
022200              varying Ws-Bud-Ix1 from 1 by 1
022300              until Ws-Bud-Ix1 > Ws-Bud-Tab-Cnt.
022400*
022500 ad010-Write-List-File-Close.
022600     close    Budget-List-File.
022700 ad010-Write-List-File-Exit.
022800     exit.
022900*
023000 ad011-Write-One-Row.
023100     move     Ws-Bt-Id (Ws-Bud-Ix1)      to Bl-Bud-Id.
023200     move     Ws-Bt-Name (Ws-Bud-Ix1)    to Bl-Name.
023300     move     Ws-Bt-Amount (Ws-Bud-Ix1)  to Bl-Amount.
023400     move     Ws-Bt-Period (Ws-Bud-Ix1)  to Bl-Period.
023500     move     Ws-Bt-Default (Ws-Bud-Ix1) to Bl-Default.
023600     write    Budget-List-Record.
023700 ad011-Write-One-Row-Exit.
023800     exit.
